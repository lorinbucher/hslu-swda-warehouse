000100******************************************************************
000200* This program is to run the nightly warehouse reorder batch for
000300*    a branch's product catalog -- post supplier deliveries onto
000400*    the catalog, raise new reorders for anything running short,
000500*    release what it can to the supplier queue under the release
000600*    cap, and print the run summary for operations.
000700*
000800* Input
000900*    - ARTICLE-FILE  (ARTICLEMASTER.CPY), sorted branch/article.
001000*    - REORDER-FILE  (REORDERLEDGER.CPY), sorted branch/reorder.
001100* Output
001200*    - ARTICLE-FILE, REORDER-FILE rewritten with the run's
001300*      changes; REORDER-REPORT, the printed run summary.
001400*
001500******************************************************************
001600 IDENTIFICATION              DIVISION.
001700*-----------------------------------------------------------------
001800 PROGRAM-ID.                 REORDER-BATCH.
001900 AUTHOR.                     R J FENNIMORE.
002000 INSTALLATION.               WAREHOUSE SYSTEMS GROUP.
002100 DATE-WRITTEN.               APRIL 11, 1991.
002200 DATE-COMPILED.
002300 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
002400*-----------------------------------------------------------------
002500* CHANGE LOG
002600*-----------------------------------------------------------------
002700* 1991-04-11 RJF  INITIAL RELEASE FOR CATALOG CONVERSION PROJECT,
002800*                 REPLACES THE MANUAL REORDER CARD DECK RUN.
002900* 1991-06-03 RJF  ADDED THE PER-BRANCH SUMMARY REPORT, OPERATIONS
003000*                 WERE ASKING THE OPERATOR TO COUNT REJECTS BY
003100*                 HAND OFF THE CONSOLE LOG.
003200* 1993-09-14 RJF  PICKS UP WS-ART-RESERVED WHEN LOOKING FOR
003300*                 SHORTAGES, NOW THAT RESERVED STOCK IS ON
003400*                 ARTICLEMASTER.CPY.
003500* 1994-06-21 DLC  DELIVERY POSTING (300-POST-ONE-DELIVERY) NOW
003600*                 MARKS THE REORDER COMPLETED INSTEAD OF LEAVING
003700*                 IT DELIVERED -- SUPPLIER RECEIVING WAS RE-USING
003800*                 THE SAME REORDER-ID ON A SECOND DELIVERY BY
003900*                 MISTAKE.
004000* 1995-02-27 DLC  REJECTED ARTICLES NOW LOGGED THROUGH
004100*                 LOGEVENT.CPY INSTEAD OF A BARE DISPLAY, TO
004200*                 MATCH THE ON-LINE SIDE'S LOG FORMAT.
004300* 1996-11-02 DLC  ARTICLE TABLE SIZE RAISED FROM 2000 TO 5000
004400*                 ENTRIES -- THE DOWNTOWN BRANCH CATALOG OUTGREW
004500*                 THE OLD LIMIT.
004600* 1997-01-15 DLC  RELEASE CAP MOVED TO A NAMED CONSTANT,
004700*                 WS-MAX-REORDER-QTY, PER MERCHANDISING MEMO
004800*                 96-244 (WAS A LITERAL 500 IN THREE PLACES).
004900* 1998-12-03 PMK  Y2K REMEDIATION REVIEW -- WS-CURRENT-DATE-RAW
005000*                 ALREADY CARRIES A 4-DIGIT YEAR, NO CHANGES
005100*                 REQUIRED, SIGNED OFF PER Y2K PROJECT #Y2K-0447.
005200* 2001-05-09 GHK  NEW REORDERS RAISED IN THIS RUN ARE NOW VISIBLE
005300*                 TO THE RELEASE PASS IN THE SAME RUN, RATHER
005400*                 THAN WAITING FOR TOMORROW NIGHT (TICKET WH-1706
005500*                 -- SAME EDI TICKET THAT ADDED THE STATUS TABLE
005600*                 SEARCH TO VALIDATE-DELIVERY).
005700* 2003-03-18 GHK  ADDED THE BRANCHES-PROCESSED / ARTICLES-REJECTED
005800*                 FOOTER LINE SO OPERATIONS CAN SEE RUN VOLUME
005900*                 WITHOUT SCROLLING BACK THROUGH THE CONSOLE LOG
006000*                 (SAME REQUEST AS TICKET WH-2217 ON
006100*                 VALIDATE-ARTICLE).
006200* 2004-07-22 GHK  300-POST-ONE-DELIVERY NOW CALLS
006300*                 VALIDATE-DELIVERY BEFORE POSTING A DELIVERED
006400*                 REORDER -- A BAD QUANTITY OFF THE EDI FEED HAD
006500*                 BEEN POSTING STRAIGHT ONTO ON-HAND STOCK WITH
006600*                 NO CHECK AT ALL (TICKET WH-2390, SAME COMPLAINT
006700*                 THAT ORIGINALLY GOT VALIDATE-DELIVERY WRITTEN
006800*                 IN 1994 BUT NEVER WIRED IN AT THE TIME).
006900*-----------------------------------------------------------------
007000 ENVIRONMENT                 DIVISION.
007100*-----------------------------------------------------------------
007200 CONFIGURATION               SECTION.
007300 SOURCE-COMPUTER.            WHATEVER-PC.
007400 OBJECT-COMPUTER.            WHATEVER-PC.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM.
007700*-----------------------------------------------------------------
007800 INPUT-OUTPUT                SECTION.
007900 FILE-CONTROL.
008000     SELECT  ARTICLE-FILE    ASSIGN TO       ARTFILE
008100                              ORGANIZATION IS LINE SEQUENTIAL
008200                              FILE STATUS IS WS-ARTICLE-FILE-STAT.
008300     SELECT  REORDER-FILE    ASSIGN TO       RORDFILE
008400                              ORGANIZATION IS LINE SEQUENTIAL
008500                              FILE STATUS IS WS-REORDER-FILE-STAT.
008600     SELECT  REORDER-REPORT  ASSIGN TO       RORDRPT
008700                              ORGANIZATION IS LINE SEQUENTIAL
008800                              FILE STATUS IS  WS-REPORT-FILE-STAT.
008900*-----------------------------------------------------------------
009000 DATA                        DIVISION.
009100*-----------------------------------------------------------------
009200 FILE                        SECTION.
009300*-----------------------------------------------------------------
009400 FD  ARTICLE-FILE
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 98 CHARACTERS.
009700     COPY "C:\Copybooks\ArticleMaster.cpy".
009800*
009900 FD  REORDER-FILE
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 52 CHARACTERS.
010200     COPY "C:\Copybooks\ReorderLedger.cpy".
010300*
010400 FD  REORDER-REPORT
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 80 CHARACTERS.
010700 01  WS-REPORT-LINE-OUT           PIC X(80).
010800*-----------------------------------------------------------------
010900 WORKING-STORAGE             SECTION.
011000*-----------------------------------------------------------------
011100*    RUN CONSTANTS.
011200 77  WS-MAX-ARTICLES              PIC 9(05) COMP VALUE 5000.
011300 77  WS-MAX-REORDERS              PIC 9(05) COMP VALUE 5000.
011400 77  WS-MAX-BRANCHES              PIC 9(04) COMP VALUE 0500.
011500 77  WS-MAX-REORDER-QTY           PIC 9(05) COMP VALUE 00500.
011600*
011700*    FILE STATUS FIELDS.
011800 01  WS-FILE-STATUS-FIELDS.
011900     05  WS-ARTICLE-FILE-STAT     PIC X(02).
012000     05  WS-REORDER-FILE-STAT     PIC X(02).
012100     05  WS-REPORT-FILE-STAT      PIC X(02).
012200     05  FILLER                   PIC X(02).
012300*
012400*    WORK COUNTERS AND SUBSCRIPTS -- ALL COMP PER SHOP STANDARD.
012500 77  WS-ARTICLE-COUNT             PIC 9(05) COMP VALUE ZERO.
012600 77  WS-REORDER-COUNT             PIC 9(05) COMP VALUE ZERO.
012700 77  WS-BRANCH-COUNT              PIC 9(04) COMP VALUE ZERO.
012800 77  WS-ARTICLES-REJECTED         PIC 9(05) COMP VALUE ZERO.
012900 77  WS-AVAILABLE-STOCK           PIC S9(08) COMP VALUE ZERO.
013000 77  WS-REPLENISH-QTY             PIC S9(08) COMP VALUE ZERO.
013100 77  WS-PAGE-COUNTER              PIC 9(04) COMP VALUE ZERO.
013200*
013300*    LOOP SWITCHES.
013400 01  WS-ARTICLE-EOF-SW            PIC X(01) VALUE "N".
013500     88  WS-ARTICLE-EOF                   VALUE "Y".
013600 01  WS-REORDER-EOF-SW            PIC X(01) VALUE "N".
013700     88  WS-REORDER-EOF                    VALUE "Y".
013800 01  WS-BRANCH-FOUND-SW           PIC X(01) VALUE "N".
013900     88  WS-BRANCH-FOUND                   VALUE "Y".
014000 01  WS-ARTICLE-FOUND-SW          PIC X(01) VALUE "N".
014100     88  WS-ARTICLE-FOUND                  VALUE "Y".
014200*
014300*    LOOK-UP KEY WORK AREAS.
014400 77  WS-LOOKUP-BRANCH             PIC 9(09) COMP.
014500 01  WS-ARTICLE-SEARCH-KEY.
014600     05  WS-SRCH-BRANCH           PIC 9(09).
014700     05  WS-SRCH-ARTICLE-ID       PIC 9(09).
014800     05  FILLER                   PIC X(02).
014900*
015000*    TODAY'S DATE, PULLED ONCE AT THE TOP OF THE RUN AND CARRIED
015100*    ON THE REPORT FOOTER.  WS-CURRENT-DATE-YMD BREAKS IT OUT SO
015200*    300-PRINT-REPORT-FOOTER DOES NOT HAVE TO REDO THE ARITHMETIC
015300*    EVERY TIME IT WANTS THE YEAR ALONE.
015400 01  WS-CURRENT-DATE-RAW          PIC 9(08) VALUE ZERO.
015500 01  WS-CURRENT-DATE-YMD  REDEFINES  WS-CURRENT-DATE-RAW.
015600     05  WS-CURDATE-YY            PIC 9(04).
015700     05  WS-CURDATE-MM            PIC 9(02).
015800     05  WS-CURDATE-DD            PIC 9(02).
015900*
016000******************************************************************
016100*    THE IN-MEMORY ARTICLE TABLE -- SUBSTITUTES FOR AN INDEXED
016200*    ARTICLE FILE, WHICH THIS SHOP DOES NOT HAVE (SEE THE NOTE ON
016300*    ARTICLEMASTER.CPY).  LOADED ONCE AT THE START OF THE RUN AND
016400*    REWRITTEN BACK TO ARTICLE-FILE AT 300-REWRITE-ARTICLE-FILE.
016500******************************************************************
016600 01  WS-ARTICLE-TABLE.
016700     05  WS-ARTICLE-ENTRY         OCCURS 5000 TIMES
016800                               ASCENDING KEY IS WS-ATE-BRANCH,
016900                                              WS-ATE-ARTICLE-ID
017000                               INDEXED BY WS-ART-NDX.
017100         10  WS-ATE-BRANCH        PIC 9(09).
017200         10  WS-ATE-ARTICLE-ID    PIC 9(09).
017300         10  WS-ATE-NAME          PIC X(40).
017400         10  WS-ATE-PRICE         PIC S9(7)V99.
017500         10  WS-ATE-MIN-STOCK     PIC 9(07).
017600         10  WS-ATE-STOCK         PIC 9(07).
017700         10  WS-ATE-RESERVED      PIC 9(07).
017800         10  FILLER               PIC X(10).
017900*
018000******************************************************************
018100*    THE IN-MEMORY REORDER TABLE -- SAME SUBSTITUTION AS ABOVE,
018200*    FOR REORDER-FILE.  NEW ENTRIES RAISED DURING THIS RUN
018300*    (300-RAISE-ONE-REORDER) ARE APPENDED ON THE END, SO THE
018400*    TABLE IS NO LONGER STRICTLY IN BRANCH/REORDER-ID ORDER BY
018500*    THE TIME 300-REWRITE-REORDER-FILE RUNS -- THAT IS FINE, THE
018600*    FILE HAS NO ORDERING REQUIREMENT COMING BACK IN.
018700******************************************************************
018800 01  WS-REORDER-TABLE.
018900     05  WS-REORDER-ENTRY         OCCURS 5000 TIMES
019000                                   INDEXED BY WS-ROR-NDX,
019100                                              WS-ROR-NDX2.
019200         10  WS-RTE-BRANCH        PIC 9(09).
019300         10  WS-RTE-REORDER-ID    PIC 9(09).
019400         10  WS-RTE-ARTICLE-ID    PIC 9(09).
019500         10  WS-RTE-QUANTITY      PIC 9(07).
019600         10  WS-RTE-STATUS        PIC X(10).
019700             88  WS-RTE-NEW                 VALUE "NEW".
019800             88  WS-RTE-DELIVERED           VALUE "DELIVERED".
019900         10  FILLER               PIC X(08).
020000*
020100******************************************************************
020200*    ONE ENTRY PER BRANCH FOUND ON ARTICLE-FILE, IN THE SAME
020300*    ASCENDING ORDER THE BRANCHES APPEAR ON THAT FILE.  CARRIES
020400*    BOTH THE REPORT COUNTERS AND THE NEXT REORDER-ID TO HAND OUT
020500*    FOR THAT BRANCH (SEE 300-SET-NEXT-REORDER-IDS).
020600******************************************************************
020700 01  WS-BRANCH-STATS-TABLE.
020800     05  WS-BRANCH-STATS-ENTRY    OCCURS 0500 TIMES
020900                                   INDEXED BY WS-BR-NDX.
021000         10  WS-BR-BRANCH             PIC 9(09).
021100         10  WS-BR-NEXT-REORDER-ID    PIC 9(09).
021200         10  WS-BR-DELIVERED-CNT      PIC 9(09) COMP.
021300         10  WS-BR-QTY-POSTED         PIC 9(09) COMP.
021400         10  WS-BR-NEW-RAISED-CNT     PIC 9(09) COMP.
021500         10  WS-BR-RELEASED-CNT       PIC 9(09) COMP.
021600         10  WS-BR-HELD-BACK-CNT      PIC 9(09) COMP.
021700         10  FILLER                   PIC X(04).
021800*
021900*    RUN TOTALS ACROSS ALL BRANCHES, FOR THE TOTAL REPORT LINE.
022000 77  WS-TOT-DELIVERED-CNT         PIC 9(09) COMP VALUE ZERO.
022100 77  WS-TOT-QTY-POSTED            PIC 9(09) COMP VALUE ZERO.
022200 77  WS-TOT-NEW-RAISED            PIC 9(09) COMP VALUE ZERO.
022300 77  WS-TOT-RELEASED              PIC 9(09) COMP VALUE ZERO.
022400 77  WS-TOT-HELD-BACK             PIC 9(09) COMP VALUE ZERO.
022500*
022600*    CALL PARAMETERS FOR VALIDATE-ARTICLE.  LAYOUT MUST STAY IN
022700*    STEP WITH LINK-PARAMETERS ON VALIDATE-ARTICLE.CBL.
022800 01  WS-VALIDATE-ARTICLE-PARMS.
022900     05  WS-VAP-ARTICLE-ID        PIC 9(09).
023000     05  WS-VAP-ARTICLE-NAME      PIC X(40).
023100     05  WS-VAP-PRICE-INPUT       PIC S9(7)V9(7).
023200     05  WS-VAP-PRICE-OUT         PIC S9(7)V99.
023300     05  WS-VAP-MIN-STOCK         PIC S9(07).
023400     05  WS-VAP-STOCK             PIC S9(07).
023500     05  WS-VAP-RESERVED          PIC S9(07).
023600     05  WS-VAP-REASON-CODE       PIC 9(02).
023700     05  WS-VAP-VALID-SW          PIC X(01).
023800         88  WS-VAP-VALID                 VALUE "Y".
023900         88  WS-VAP-INVALID               VALUE "N".
024000     05  FILLER                   PIC X(05).
024100*
024200*    CALL PARAMETERS FOR VALIDATE-DELIVERY.  LAYOUT MUST STAY IN
024300*    STEP WITH LINK-PARAMETERS ON VALIDATEDELIVERY.CBL.  ADDED
024400*    2004-07-22 GHK, SEE CHANGE LOG.
024500 01  WS-VALIDATE-DELIVERY-PARMS.
024600     05  WS-VDP-ARTICLE-ID        PIC 9(10).
024700*        WS-VDP-ARTICLE-ID-R MIRRORS LK-ARTICLE-ID-R ON
024800*        VALIDATE-DELIVERY -- KEPT HERE SO A CALLER CAN DISPLAY
024900*        THE CATALOG SERIES PREFIX WITHOUT AN EXTRA MOVE.
025000     05  WS-VDP-ARTICLE-ID-R  REDEFINES  WS-VDP-ARTICLE-ID.
025100         10  WS-VDP-ARTICLE-SERIES    PIC 9(02).
025200         10  WS-VDP-ARTICLE-SEQUENCE  PIC 9(08).
025300     05  WS-VDP-QUANTITY          PIC S9(07).
025400     05  WS-VDP-STATUS            PIC X(10).
025500*        WS-VDP-STATUS-R MIRRORS LK-STATUS-R ON
025600*        VALIDATE-DELIVERY, SAME REASON.
025700     05  WS-VDP-STATUS-R  REDEFINES  WS-VDP-STATUS.
025800         10  WS-VDP-STATUS-1ST-CHAR   PIC X(01).
025900         10  WS-VDP-STATUS-REST       PIC X(09).
026000     05  WS-VDP-REASON-CODE       PIC 9(02).
026100     05  WS-VDP-VALID-SW          PIC X(01).
026200         88  WS-VDP-VALID                 VALUE "Y".
026300         88  WS-VDP-INVALID               VALUE "N".
026400     05  FILLER                   PIC X(05).
026500*
026600*    OPERATIONAL LOG MESSAGE LAYOUT -- SEE LOGEVENT.CPY BANNER.
026700     COPY "C:\Copybooks\LogEvent.cpy".
026800*
026900*    OUTWARD-FACING ARTICLE SHAPE -- NOT POPULATED BY THIS BATCH
027000*    DRIVER (THE ORDER-ENTRY PUBLISHER OWNS THAT), KEPT HERE ONLY
027100*    SO A MAINTAINER CAN SEE HOW ARTICLE-MASTER-RECORD MAPS ONTO
027200*    IT.  SEE ARTICLEORDER.CPY BANNER.
027300     COPY "C:\Copybooks\ArticleOrder.cpy".
027400*
027500******************************************************************
027600*    REORDER-REPORT PRINT LINES.
027700******************************************************************
027800 01  WS-REPORT-TITLE-LINE.
027900     05  FILLER                   PIC X(26)
028000                               VALUE "REORDER BATCH RUN SUMMARY".
028100     05  FILLER                   PIC X(21) VALUE SPACES.
028200     05  FILLER                   PIC X(05) VALUE "PAGE ".
028300     05  WS-RPT-TITLE-PAGE-NO     PIC 9(04).
028400     05  FILLER                   PIC X(24) VALUE SPACES.
028500*
028600 01  WS-REPORT-HEADER-LINE.
028700     05  FILLER                   PIC X(06) VALUE "BRANCH".
028800     05  FILLER                   PIC X(02) VALUE SPACES.
028900     05  FILLER                   PIC X(16)
029000                               VALUE "DELIVERED-POSTED".
029100     05  FILLER                   PIC X(02) VALUE SPACES.
029200     05  FILLER                   PIC X(10) VALUE "QTY-POSTED".
029300     05  FILLER                   PIC X(02) VALUE SPACES.
029400     05  FILLER                   PIC X(10) VALUE "NEW-RAISED".
029500     05  FILLER                   PIC X(02) VALUE SPACES.
029600     05  FILLER                   PIC X(08) VALUE "RELEASED".
029700     05  FILLER                   PIC X(02) VALUE SPACES.
029800     05  FILLER                   PIC X(09) VALUE "HELD-BACK".
029900     05  FILLER                   PIC X(11) VALUE SPACES.
030000*
030100 01  WS-REPORT-RULE-LINE.
030200     05  FILLER                   PIC X(06) VALUE "------".
030300     05  FILLER                   PIC X(02) VALUE SPACES.
030400     05  FILLER                   PIC X(16) VALUE
030500                                   "----------------".
030600     05  FILLER                   PIC X(02) VALUE SPACES.
030700     05  FILLER                   PIC X(10) VALUE "----------".
030800     05  FILLER                   PIC X(02) VALUE SPACES.
030900     05  FILLER                   PIC X(10) VALUE "----------".
031000     05  FILLER                   PIC X(02) VALUE SPACES.
031100     05  FILLER                   PIC X(08) VALUE "--------".
031200     05  FILLER                   PIC X(02) VALUE SPACES.
031300     05  FILLER                   PIC X(09) VALUE "---------".
031400     05  FILLER                   PIC X(11) VALUE SPACES.
031500*
031600 01  WS-REPORT-DETAIL-LINE.
031700     05  WS-RPT-BRANCH            PIC ZZZZZ9.
031800     05  FILLER                   PIC X(02) VALUE SPACES.
031900     05  WS-RPT-DELIVERED-CNT     PIC Z(15)9.
032000     05  FILLER                   PIC X(02) VALUE SPACES.
032100     05  WS-RPT-QTY-POSTED        PIC Z(9)9.
032200     05  FILLER                   PIC X(02) VALUE SPACES.
032300     05  WS-RPT-NEW-RAISED        PIC Z(9)9.
032400     05  FILLER                   PIC X(02) VALUE SPACES.
032500     05  WS-RPT-RELEASED          PIC Z(7)9.
032600     05  FILLER                   PIC X(02) VALUE SPACES.
032700     05  WS-RPT-HELD-BACK         PIC Z(8)9.
032800     05  FILLER                   PIC X(11) VALUE SPACES.
032900*
033000 01  WS-REPORT-TOTAL-LINE.
033100     05  FILLER                   PIC X(06) VALUE "TOTAL".
033200     05  FILLER                   PIC X(02) VALUE SPACES.
033300     05  WS-RPT-TOT-DELIVERED     PIC Z(15)9.
033400     05  FILLER                   PIC X(02) VALUE SPACES.
033500     05  WS-RPT-TOT-QTY           PIC Z(9)9.
033600     05  FILLER                   PIC X(02) VALUE SPACES.
033700     05  WS-RPT-TOT-NEW           PIC Z(9)9.
033800     05  FILLER                   PIC X(02) VALUE SPACES.
033900     05  WS-RPT-TOT-RELEASED      PIC Z(7)9.
034000     05  FILLER                   PIC X(02) VALUE SPACES.
034100     05  WS-RPT-TOT-HELD          PIC Z(8)9.
034200     05  FILLER                   PIC X(11) VALUE SPACES.
034300*
034400 01  WS-REPORT-FOOTER-LINE.
034500     05  FILLER                   PIC X(02) VALUE SPACES.
034600     05  WS-RPT-FOOTER-NAME       PIC X(24).
034700     05  WS-RPT-FOOTER-COUNT      PIC ZZZZZ9.
034800     05  FILLER                   PIC X(48) VALUE SPACES.
034900*
035000******************************************************************
035100 PROCEDURE                   DIVISION.
035200*-----------------------------------------------------------------
035300* Main procedure -- the three-pass reorder batch, in the order
035400* the old ReorderProcessor.run() ran them: post deliveries, raise
035500* shortages, release under the cap.  Then print the summary and
035600* rewrite both files.
035700*-----------------------------------------------------------------
035800 100-RUN-REORDER-BATCH.
035900     PERFORM 200-INITIALIZE-BATCH.
036000     PERFORM 200-POST-DELIVERIES.
036100     PERFORM 200-RAISE-NEW-REORDERS.
036200     PERFORM 200-RELEASE-NEW-REORDERS.
036300     PERFORM 200-PRINT-REORDER-REPORT.
036400     PERFORM 200-TERMINATE-BATCH.
036500     STOP RUN.
036600*
036700*-----------------------------------------------------------------
036800* Opens the two catalog files, loads both into working storage,
036900* closes them again (they are reopened OUTPUT at the end of the
037000* run to be rewritten), then works out the branch table and the
037100* next reorder-id to hand out per branch.
037200*-----------------------------------------------------------------
037300 200-INITIALIZE-BATCH.
037400     PERFORM 300-OPEN-INPUT-FILES.
037500     PERFORM 300-LOAD-ARTICLE-TABLE.
037600     PERFORM 300-LOAD-REORDER-TABLE.
037700     PERFORM 300-CLOSE-INPUT-FILES.
037800     PERFORM 300-BUILD-BRANCH-TABLE.
037900     PERFORM 300-SET-NEXT-REORDER-IDS.
038000     PERFORM 300-GET-CURRENT-DATE.
038100*
038200 300-OPEN-INPUT-FILES.
038300     OPEN INPUT  ARTICLE-FILE
038400          INPUT  REORDER-FILE
038500          OUTPUT REORDER-REPORT.
038600*
038700 300-CLOSE-INPUT-FILES.
038800     CLOSE ARTICLE-FILE
038900           REORDER-FILE.
039000*
039100 300-LOAD-ARTICLE-TABLE.
039200     PERFORM 400-READ-ONE-ARTICLE.
039300     PERFORM 400-STORE-ONE-ARTICLE UNTIL WS-ARTICLE-EOF.
039400*
039500 400-READ-ONE-ARTICLE.
039600     READ ARTICLE-FILE
039700         AT END MOVE "Y" TO WS-ARTICLE-EOF-SW.
039800*
039900 400-STORE-ONE-ARTICLE.
040000     PERFORM 400-VALIDATE-ARTICLE-RECORD.
040100     IF  WS-VAP-VALID
040200         ADD  1  TO  WS-ARTICLE-COUNT
040300         SET  WS-ART-NDX  TO  WS-ARTICLE-COUNT
040400         MOVE WS-ART-BRANCH      TO WS-ATE-BRANCH (WS-ART-NDX)
040500         MOVE WS-ART-ARTICLE-ID  TO WS-ATE-ARTICLE-ID (WS-ART-NDX)
040600         MOVE WS-ART-NAME        TO WS-ATE-NAME (WS-ART-NDX)
040700         MOVE WS-VAP-PRICE-OUT   TO WS-ATE-PRICE (WS-ART-NDX)
040800         MOVE WS-ART-MIN-STOCK   TO WS-ATE-MIN-STOCK (WS-ART-NDX)
040900         MOVE WS-ART-STOCK       TO WS-ATE-STOCK (WS-ART-NDX)
041000         MOVE WS-ART-RESERVED    TO WS-ATE-RESERVED (WS-ART-NDX)
041100     ELSE
041200         PERFORM 400-DISPLAY-ARTICLE-REJECT
041300     END-IF.
041400     PERFORM 400-READ-ONE-ARTICLE.
041500*
041600*    1997-01-15 DLC -- LK-STOCK, LK-MIN-STOCK AND LK-RESERVED ARE
041700*    SIGNED ON VALIDATE-ARTICLE'S LINKAGE (SEE ITS OWN CHANGE
041800*    LOG), BUT THE MASTER FIELDS BEHIND WS-ART-STOCK ETC. ARE
041900*    UNSIGNED -- THE MOVE BELOW SIMPLY CANNOT PRODUCE A NEGATIVE
042000*    VALUE FOR THE CALLED PROGRAM TO CATCH ANY MORE.  LEFT AS IS;
042100*    THE CHECK STAYS CHEAP INSURANCE IF THE MASTER LAYOUT EVER
042200*    GOES BACK TO SIGNED.
042300 400-VALIDATE-ARTICLE-RECORD.
042400     MOVE WS-ART-ARTICLE-ID  TO WS-VAP-ARTICLE-ID.
042500     MOVE WS-ART-NAME        TO WS-VAP-ARTICLE-NAME.
042600     MOVE WS-ART-PRICE       TO WS-VAP-PRICE-INPUT.
042700     MOVE WS-ART-MIN-STOCK   TO WS-VAP-MIN-STOCK.
042800     MOVE WS-ART-STOCK       TO WS-VAP-STOCK.
042900     MOVE WS-ART-RESERVED    TO WS-VAP-RESERVED.
043000     CALL "VALIDATE-ARTICLE" USING WS-VALIDATE-ARTICLE-PARMS.
043100*
043200 400-DISPLAY-ARTICLE-REJECT.
043300     MOVE SPACES              TO LOG-EVENT-RECORD.
043400     MOVE "ERROR"              TO WS-LOG-LEVEL.
043500     MOVE "REORDER-BATCH"      TO WS-LOG-SOURCE.
043600     MOVE "ARTICLE RECORD REJECTED BY VALIDATE-ARTICLE"
043700                               TO WS-LOG-MESSAGE.
043800     DISPLAY WS-LOG-LEVEL " " WS-LOG-SOURCE " ARTICLE "
043900             WS-ART-ARTICLE-ID " REASON " WS-VAP-REASON-CODE
044000             " " WS-LOG-MESSAGE.
044100     ADD  1  TO  WS-ARTICLES-REJECTED.
044200*
044300 300-LOAD-REORDER-TABLE.
044400     PERFORM 400-READ-ONE-REORDER.
044500     PERFORM 400-STORE-ONE-REORDER UNTIL WS-REORDER-EOF.
044600*
044700 400-READ-ONE-REORDER.
044800     READ REORDER-FILE
044900         AT END MOVE "Y" TO WS-REORDER-EOF-SW.
045000*
045100 400-STORE-ONE-REORDER.
045200     ADD  1  TO  WS-REORDER-COUNT.
045300     SET  WS-ROR-NDX  TO  WS-REORDER-COUNT.
045400     MOVE WS-ROR-BRANCH       TO WS-RTE-BRANCH (WS-ROR-NDX).
045500     MOVE WS-ROR-REORDER-ID   TO WS-RTE-REORDER-ID (WS-ROR-NDX).
045600     MOVE WS-ROR-ARTICLE-ID   TO WS-RTE-ARTICLE-ID (WS-ROR-NDX).
045700     MOVE WS-ROR-QUANTITY     TO WS-RTE-QUANTITY (WS-ROR-NDX).
045800     MOVE WS-ROR-STATUS       TO WS-RTE-STATUS (WS-ROR-NDX).
045900     PERFORM 400-READ-ONE-REORDER.
046000*
046100*-----------------------------------------------------------------
046200* Builds one branch-stats entry per distinct branch found on the
046300* (already sorted) article table.
046400*-----------------------------------------------------------------
046500 300-BUILD-BRANCH-TABLE.
046600     MOVE ZERO TO WS-BRANCH-COUNT.
046700     PERFORM 400-ADD-BRANCH-FROM-ARTICLE
046800         VARYING WS-ART-NDX FROM 1 BY 1
046900         UNTIL WS-ART-NDX > WS-ARTICLE-COUNT.
047000*
047100 400-ADD-BRANCH-FROM-ARTICLE.
047200     IF  WS-BRANCH-COUNT = 0
047300         PERFORM 400-ADD-NEW-BRANCH-ENTRY
047400     ELSE
047500         IF  WS-ATE-BRANCH (WS-ART-NDX) NOT =
047600                 WS-BR-BRANCH (WS-BRANCH-COUNT)
047700             PERFORM 400-ADD-NEW-BRANCH-ENTRY
047800         END-IF
047900     END-IF.
048000*
048100 400-ADD-NEW-BRANCH-ENTRY.
048200     ADD  1  TO  WS-BRANCH-COUNT.
048300     SET  WS-BR-NDX  TO  WS-BRANCH-COUNT.
048400     MOVE WS-ATE-BRANCH (WS-ART-NDX)
048500                               TO  WS-BR-BRANCH (WS-BR-NDX).
048600     MOVE 1                           TO  WS-BR-NEXT-REORDER-ID
048700                                               (WS-BR-NDX).
048800     MOVE ZERO TO WS-BR-DELIVERED-CNT (WS-BR-NDX)
048900                  WS-BR-QTY-POSTED (WS-BR-NDX)
049000                  WS-BR-NEW-RAISED-CNT (WS-BR-NDX)
049100                  WS-BR-RELEASED-CNT (WS-BR-NDX)
049200                  WS-BR-HELD-BACK-CNT (WS-BR-NDX).
049300*
049400*-----------------------------------------------------------------
049500* Walks the loaded reorder table once to find the highest
049600* existing REORDER-ID per branch, so 400-RAISE-ONE-REORDER hands
049700* out the next one instead of colliding with a live reorder.
049800*-----------------------------------------------------------------
049900 300-SET-NEXT-REORDER-IDS.
050000     PERFORM 400-UPDATE-NEXT-REORDER-ID
050100         VARYING WS-ROR-NDX FROM 1 BY 1
050200         UNTIL WS-ROR-NDX > WS-REORDER-COUNT.
050300*
050400 400-UPDATE-NEXT-REORDER-ID.
050500     MOVE WS-RTE-BRANCH (WS-ROR-NDX) TO WS-LOOKUP-BRANCH.
050600     PERFORM 300-FIND-BRANCH-ENTRY.
050700     IF  WS-BRANCH-FOUND
050800         IF  WS-RTE-REORDER-ID (WS-ROR-NDX) NOT LESS THAN
050900                 WS-BR-NEXT-REORDER-ID (WS-BR-NDX)
051000             COMPUTE WS-BR-NEXT-REORDER-ID (WS-BR-NDX) =
051100                 WS-RTE-REORDER-ID (WS-ROR-NDX) + 1
051200         END-IF
051300     END-IF.
051400*
051500 300-GET-CURRENT-DATE.
051600     ACCEPT WS-CURRENT-DATE-RAW FROM DATE YYYYMMDD.
051700*
051800*-----------------------------------------------------------------
051900* Looks up WS-LOOKUP-BRANCH on the branch stats table.  Result is
052000* left in WS-BRANCH-FOUND-SW / WS-BR-NDX.
052100*-----------------------------------------------------------------
052200 300-FIND-BRANCH-ENTRY.
052300     MOVE "N" TO WS-BRANCH-FOUND-SW.
052400     SET  WS-BR-NDX TO 1.
052500     SEARCH WS-BRANCH-STATS-ENTRY
052600         AT END
052700             CONTINUE
052800         WHEN WS-BR-BRANCH (WS-BR-NDX) = WS-LOOKUP-BRANCH
052900             MOVE "Y" TO WS-BRANCH-FOUND-SW.
053000*
053100*-----------------------------------------------------------------
053200* Binary-searches the article table for WS-ARTICLE-SEARCH-KEY.
053300* Substitutes for a keyed read against an indexed article file,
053400* which does not exist at this shop (see ARTICLEMASTER.CPY).
053500* Result is left in WS-ARTICLE-FOUND-SW / WS-ART-NDX.
053600*-----------------------------------------------------------------
053700 300-SEARCH-ARTICLE-TABLE.
053800     MOVE "N" TO WS-ARTICLE-FOUND-SW.
053900     SET  WS-ART-NDX TO 1.
054000     SEARCH ALL WS-ARTICLE-ENTRY
054100         AT END
054200             CONTINUE
054300         WHEN  WS-ATE-BRANCH (WS-ART-NDX) = WS-SRCH-BRANCH
054400           AND WS-ATE-ARTICLE-ID (WS-ART-NDX) = WS-SRCH-ARTICLE-ID
054500             MOVE "Y" TO WS-ARTICLE-FOUND-SW.
054600*
054700*-----------------------------------------------------------------
054800* Pass 1 -- post every DELIVERED reorder's quantity onto the
054900* matching article's on-hand stock, and mark the reorder
055000* COMPLETED so supplier receiving cannot post it twice.
055100* (1994-06-21 DLC.)  As of 2004-07-22 GHK, drops out to
055200* 300-POST-ONE-DELIVERY-EXIT the moment any one of the three
055300* gates fails, same shape as VALIDATE-DELIVERY's own
055400* 100-VALIDATE-DELIVERY.
055500*-----------------------------------------------------------------
055600 200-POST-DELIVERIES.
055700     PERFORM 300-POST-ONE-DELIVERY
055800                             THRU 300-POST-ONE-DELIVERY-EXIT
055900         VARYING WS-ROR-NDX FROM 1 BY 1
056000         UNTIL WS-ROR-NDX > WS-REORDER-COUNT.
056100*
056200 300-POST-ONE-DELIVERY.
056300     IF  NOT WS-RTE-DELIVERED (WS-ROR-NDX)
056400         GO TO 300-POST-ONE-DELIVERY-EXIT.
056500*
056600*    2004-07-22 GHK -- GATE 1, RUN THE REORDER LINE PAST
056700*    VALIDATE-DELIVERY BEFORE IT TOUCHES ON-HAND STOCK.
056800     MOVE WS-RTE-ARTICLE-ID (WS-ROR-NDX)  TO WS-VDP-ARTICLE-ID.
056900     MOVE WS-RTE-QUANTITY (WS-ROR-NDX)    TO WS-VDP-QUANTITY.
057000     MOVE WS-RTE-STATUS (WS-ROR-NDX)      TO WS-VDP-STATUS.
057100     MOVE ZERO                            TO WS-VDP-REASON-CODE.
057200     MOVE "Y"                             TO WS-VDP-VALID-SW.
057300     CALL "VALIDATE-DELIVERY" USING WS-VALIDATE-DELIVERY-PARMS.
057400     IF  WS-VDP-INVALID
057500         PERFORM 400-DISPLAY-DELIVERY-REJECT
057600         GO TO 300-POST-ONE-DELIVERY-EXIT.
057700*
057800*    GATE 2, THE ARTICLE MUST STILL BE ON THE CATALOG.
057900     MOVE WS-RTE-BRANCH (WS-ROR-NDX)      TO WS-SRCH-BRANCH.
058000     MOVE WS-RTE-ARTICLE-ID (WS-ROR-NDX)  TO WS-SRCH-ARTICLE-ID.
058100     PERFORM 300-SEARCH-ARTICLE-TABLE.
058200     IF  NOT WS-ARTICLE-FOUND
058300         DISPLAY "REORDER-BATCH: DELIVERED REORDER "
058400                 WS-RTE-REORDER-ID (WS-ROR-NDX)
058500                 " REFERENCES UNKNOWN ARTICLE "
058600                 WS-RTE-ARTICLE-ID (WS-ROR-NDX)
058700                 " -- NOT POSTED"
058800         GO TO 300-POST-ONE-DELIVERY-EXIT.
058900*
059000*    BOTH GATES CLEARED -- POST THE STOCK AND CLOSE OUT THE
059100*    REORDER LINE.
059200     ADD  WS-RTE-QUANTITY (WS-ROR-NDX)
059300                            TO  WS-ATE-STOCK (WS-ART-NDX).
059400     MOVE "COMPLETED" TO WS-RTE-STATUS (WS-ROR-NDX).
059500     MOVE WS-RTE-BRANCH (WS-ROR-NDX)  TO WS-LOOKUP-BRANCH.
059600     PERFORM 300-FIND-BRANCH-ENTRY.
059700     IF  WS-BRANCH-FOUND
059800         ADD  1  TO  WS-BR-DELIVERED-CNT (WS-BR-NDX)
059900         ADD  WS-RTE-QUANTITY (WS-ROR-NDX)
060000             TO  WS-BR-QTY-POSTED (WS-BR-NDX)
060100     END-IF.
060200 300-POST-ONE-DELIVERY-EXIT.
060300     EXIT.
060400*
060500*    2004-07-22 GHK -- LOGS A DELIVERY LINE VALIDATE-DELIVERY
060600*    TURNED BACK, SAME LOGEVENT.CPY FORMAT 400-DISPLAY-ARTICLE-
060700*    REJECT USES BELOW.
060800 400-DISPLAY-DELIVERY-REJECT.
060900     MOVE SPACES              TO LOG-EVENT-RECORD.
061000     MOVE "ERROR"              TO WS-LOG-LEVEL.
061100     MOVE "REORDER-BATCH"      TO WS-LOG-SOURCE.
061200     MOVE "DELIVERY LINE REJECTED BY VALIDATE-DELIVERY"
061300                               TO WS-LOG-MESSAGE.
061400     DISPLAY WS-LOG-LEVEL " " WS-LOG-SOURCE " REORDER "
061500             WS-RTE-REORDER-ID (WS-ROR-NDX) " REASON "
061600             WS-VDP-REASON-CODE " " WS-LOG-MESSAGE.
061700*
061800*-----------------------------------------------------------------
061900* Pass 2 -- raise a new reorder for every article whose available
062000* stock (on-hand less reserved) has fallen below its minimum.
062100* Quantity raised is (2 * MIN-STOCK) - AVAILABLE-STOCK.
062200*-----------------------------------------------------------------
062300 200-RAISE-NEW-REORDERS.
062400     PERFORM 300-CHECK-ONE-ARTICLE-FOR-SHORTAGE
062500         VARYING WS-ART-NDX FROM 1 BY 1
062600         UNTIL WS-ART-NDX > WS-ARTICLE-COUNT.
062700*
062800 300-CHECK-ONE-ARTICLE-FOR-SHORTAGE.
062900     COMPUTE WS-AVAILABLE-STOCK =
063000         WS-ATE-STOCK (WS-ART-NDX) - WS-ATE-RESERVED (WS-ART-NDX).
063100     IF  WS-AVAILABLE-STOCK < WS-ATE-MIN-STOCK (WS-ART-NDX)
063200         PERFORM 400-RAISE-ONE-REORDER
063300     END-IF.
063400*
063500 400-RAISE-ONE-REORDER.
063600     COMPUTE WS-REPLENISH-QTY =
063700         (2 * WS-ATE-MIN-STOCK (WS-ART-NDX)) - WS-AVAILABLE-STOCK.
063800     IF  WS-REPLENISH-QTY > 0
063900         AND WS-REORDER-COUNT < WS-MAX-REORDERS
064000         MOVE WS-ATE-BRANCH (WS-ART-NDX) TO WS-LOOKUP-BRANCH
064100         PERFORM 300-FIND-BRANCH-ENTRY
064200         IF  WS-BRANCH-FOUND
064300             ADD  1  TO  WS-REORDER-COUNT
064400             SET  WS-ROR-NDX2  TO  WS-REORDER-COUNT
064500             MOVE WS-ATE-BRANCH (WS-ART-NDX)
064600                                  TO WS-RTE-BRANCH (WS-ROR-NDX2)
064700             MOVE WS-BR-NEXT-REORDER-ID (WS-BR-NDX)
064800                               TO WS-RTE-REORDER-ID (WS-ROR-NDX2)
064900             ADD  1  TO  WS-BR-NEXT-REORDER-ID (WS-BR-NDX)
065000             MOVE WS-ATE-ARTICLE-ID (WS-ART-NDX)
065100                               TO WS-RTE-ARTICLE-ID (WS-ROR-NDX2)
065200             MOVE WS-REPLENISH-QTY
065300                                  TO WS-RTE-QUANTITY (WS-ROR-NDX2)
065400             MOVE "NEW"           TO WS-RTE-STATUS (WS-ROR-NDX2)
065500             ADD  1  TO  WS-BR-NEW-RAISED-CNT (WS-BR-NDX)
065600         END-IF
065700     END-IF.
065800*
065900*-----------------------------------------------------------------
066000* Pass 3 -- release every reorder still NEW to the supplier
066100* queue (STATUS becomes WAITING) provided its quantity does not
066200* exceed WS-MAX-REORDER-QTY; anything over the cap is held back
066300* for a follow-up run.  Runs over the whole table, including
066400* reorders 400-RAISE-ONE-REORDER just appended (2001-05-09 GHK).
066500*-----------------------------------------------------------------
066600 200-RELEASE-NEW-REORDERS.
066700     PERFORM 300-RELEASE-ONE-REORDER
066800         VARYING WS-ROR-NDX FROM 1 BY 1
066900         UNTIL WS-ROR-NDX > WS-REORDER-COUNT.
067000*
067100 300-RELEASE-ONE-REORDER.
067200     IF  WS-RTE-NEW (WS-ROR-NDX)
067300         MOVE WS-RTE-BRANCH (WS-ROR-NDX) TO WS-LOOKUP-BRANCH
067400         PERFORM 300-FIND-BRANCH-ENTRY
067500         IF  WS-RTE-QUANTITY (WS-ROR-NDX) NOT GREATER THAN
067600                 WS-MAX-REORDER-QTY
067700             MOVE "WAITING" TO WS-RTE-STATUS (WS-ROR-NDX)
067800             IF  WS-BRANCH-FOUND
067900                 ADD  1  TO  WS-BR-RELEASED-CNT (WS-BR-NDX)
068000             END-IF
068100         ELSE
068200             IF  WS-BRANCH-FOUND
068300                 ADD  1  TO  WS-BR-HELD-BACK-CNT (WS-BR-NDX)
068400             END-IF
068500         END-IF
068600     END-IF.
068700*
068800*-----------------------------------------------------------------
068900* Prints the run summary -- one detail line per branch, in the
069000* order the branches came off ARTICLE-FILE, then a TOTAL line
069100* and a footer.  Follows the title/header/detail layout the
069200* inventory report uses.
069300*-----------------------------------------------------------------
069400 200-PRINT-REORDER-REPORT.
069500     PERFORM 300-PRINT-REPORT-TITLE.
069600     PERFORM 300-PRINT-REPORT-HEADER.
069700     PERFORM 300-PRINT-ONE-BRANCH-LINE
069800         VARYING WS-BR-NDX FROM 1 BY 1
069900         UNTIL WS-BR-NDX > WS-BRANCH-COUNT.
070000     PERFORM 300-PRINT-REPORT-RULE.
070100     PERFORM 300-PRINT-REPORT-TOTAL.
070200     PERFORM 300-PRINT-REPORT-FOOTER.
070300*
070400 300-PRINT-REPORT-TITLE.
070500     ADD  1  TO  WS-PAGE-COUNTER.
070600     MOVE WS-PAGE-COUNTER TO WS-RPT-TITLE-PAGE-NO.
070700     WRITE WS-REPORT-LINE-OUT FROM WS-REPORT-TITLE-LINE
070800         AFTER ADVANCING PAGE.
070900*
071000 300-PRINT-REPORT-HEADER.
071100     WRITE WS-REPORT-LINE-OUT FROM WS-REPORT-HEADER-LINE
071200         AFTER ADVANCING 2 LINES.
071300     WRITE WS-REPORT-LINE-OUT FROM WS-REPORT-RULE-LINE
071400         AFTER ADVANCING 1 LINE.
071500*
071600 300-PRINT-ONE-BRANCH-LINE.
071700     MOVE WS-BR-BRANCH (WS-BR-NDX)         TO WS-RPT-BRANCH.
071800     MOVE WS-BR-DELIVERED-CNT (WS-BR-NDX)
071900                               TO WS-RPT-DELIVERED-CNT.
072000     MOVE WS-BR-QTY-POSTED (WS-BR-NDX)     TO WS-RPT-QTY-POSTED.
072100     MOVE WS-BR-NEW-RAISED-CNT (WS-BR-NDX) TO WS-RPT-NEW-RAISED.
072200     MOVE WS-BR-RELEASED-CNT (WS-BR-NDX)   TO WS-RPT-RELEASED.
072300     MOVE WS-BR-HELD-BACK-CNT (WS-BR-NDX)  TO WS-RPT-HELD-BACK.
072400     WRITE WS-REPORT-LINE-OUT FROM WS-REPORT-DETAIL-LINE
072500         AFTER ADVANCING 1 LINE.
072600     ADD  WS-BR-DELIVERED-CNT (WS-BR-NDX)
072700                               TO WS-TOT-DELIVERED-CNT.
072800     ADD  WS-BR-QTY-POSTED (WS-BR-NDX)     TO WS-TOT-QTY-POSTED.
072900     ADD  WS-BR-NEW-RAISED-CNT (WS-BR-NDX) TO WS-TOT-NEW-RAISED.
073000     ADD  WS-BR-RELEASED-CNT (WS-BR-NDX)   TO WS-TOT-RELEASED.
073100     ADD  WS-BR-HELD-BACK-CNT (WS-BR-NDX)  TO WS-TOT-HELD-BACK.
073200*
073300 300-PRINT-REPORT-RULE.
073400     WRITE WS-REPORT-LINE-OUT FROM WS-REPORT-RULE-LINE
073500         AFTER ADVANCING 1 LINE.
073600*
073700 300-PRINT-REPORT-TOTAL.
073800     MOVE WS-TOT-DELIVERED-CNT TO WS-RPT-TOT-DELIVERED.
073900     MOVE WS-TOT-QTY-POSTED    TO WS-RPT-TOT-QTY.
074000     MOVE WS-TOT-NEW-RAISED    TO WS-RPT-TOT-NEW.
074100     MOVE WS-TOT-RELEASED      TO WS-RPT-TOT-RELEASED.
074200     MOVE WS-TOT-HELD-BACK     TO WS-RPT-TOT-HELD.
074300     WRITE WS-REPORT-LINE-OUT FROM WS-REPORT-TOTAL-LINE
074400         AFTER ADVANCING 1 LINE.
074500*
074600*    2003-03-18 GHK -- BRANCHES-PROCESSED / ARTICLES-REJECTED
074700*    FOOTER, SEE CHANGE LOG.
074800 300-PRINT-REPORT-FOOTER.
074900     MOVE "RUN DATE (YYYYMMDD)"    TO WS-RPT-FOOTER-NAME.
075000     MOVE WS-CURRENT-DATE-RAW      TO WS-RPT-FOOTER-COUNT.
075100     WRITE WS-REPORT-LINE-OUT FROM WS-REPORT-FOOTER-LINE
075200         AFTER ADVANCING 2 LINES.
075300     MOVE "BRANCHES PROCESSED"     TO WS-RPT-FOOTER-NAME.
075400     MOVE WS-BRANCH-COUNT          TO WS-RPT-FOOTER-COUNT.
075500     WRITE WS-REPORT-LINE-OUT FROM WS-REPORT-FOOTER-LINE
075600         AFTER ADVANCING 1 LINE.
075700     MOVE "ARTICLES REJECTED"      TO WS-RPT-FOOTER-NAME.
075800     MOVE WS-ARTICLES-REJECTED     TO WS-RPT-FOOTER-COUNT.
075900     WRITE WS-REPORT-LINE-OUT FROM WS-REPORT-FOOTER-LINE
076000         AFTER ADVANCING 1 LINE.
076100*
076200*-----------------------------------------------------------------
076300* Rewrites both catalog files from the final table contents and
076400* closes down the run.
076500*-----------------------------------------------------------------
076600 200-TERMINATE-BATCH.
076700     PERFORM 300-OPEN-OUTPUT-FILES.
076800     PERFORM 300-REWRITE-ARTICLE-FILE.
076900     PERFORM 300-REWRITE-REORDER-FILE.
077000     PERFORM 300-CLOSE-OUTPUT-FILES.
077100     DISPLAY "REORDER-BATCH: RUN COMPLETE.".
077200*
077300 300-OPEN-OUTPUT-FILES.
077400     OPEN OUTPUT ARTICLE-FILE
077500          OUTPUT REORDER-FILE.
077600*
077700 300-CLOSE-OUTPUT-FILES.
077800     CLOSE ARTICLE-FILE
077900           REORDER-FILE
078000           REORDER-REPORT.
078100*
078200 300-REWRITE-ARTICLE-FILE.
078300     PERFORM 400-WRITE-ONE-ARTICLE
078400         VARYING WS-ART-NDX FROM 1 BY 1
078500         UNTIL WS-ART-NDX > WS-ARTICLE-COUNT.
078600*
078700 400-WRITE-ONE-ARTICLE.
078800     MOVE SPACES                     TO ARTICLE-MASTER-RECORD.
078900     MOVE WS-ATE-BRANCH (WS-ART-NDX)       TO WS-ART-BRANCH.
079000     MOVE WS-ATE-ARTICLE-ID (WS-ART-NDX)   TO WS-ART-ARTICLE-ID.
079100     MOVE WS-ATE-NAME (WS-ART-NDX)         TO WS-ART-NAME.
079200     MOVE WS-ATE-PRICE (WS-ART-NDX)        TO WS-ART-PRICE.
079300     MOVE WS-ATE-MIN-STOCK (WS-ART-NDX)    TO WS-ART-MIN-STOCK.
079400     MOVE WS-ATE-STOCK (WS-ART-NDX)        TO WS-ART-STOCK.
079500     MOVE WS-ATE-RESERVED (WS-ART-NDX)     TO WS-ART-RESERVED.
079600     WRITE ARTICLE-MASTER-RECORD.
079700*
079800 300-REWRITE-REORDER-FILE.
079900     PERFORM 400-WRITE-ONE-REORDER
080000         VARYING WS-ROR-NDX FROM 1 BY 1
080100         UNTIL WS-ROR-NDX > WS-REORDER-COUNT.
080200*
080300 400-WRITE-ONE-REORDER.
080400     MOVE SPACES                     TO REORDER-LEDGER-RECORD.
080500     MOVE WS-RTE-BRANCH (WS-ROR-NDX)       TO WS-ROR-BRANCH.
080600     MOVE WS-RTE-REORDER-ID (WS-ROR-NDX)   TO WS-ROR-REORDER-ID.
080700     MOVE WS-RTE-ARTICLE-ID (WS-ROR-NDX)   TO WS-ROR-ARTICLE-ID.
080800     MOVE WS-RTE-QUANTITY (WS-ROR-NDX)     TO WS-ROR-QUANTITY.
080900     MOVE WS-RTE-STATUS (WS-ROR-NDX)       TO WS-ROR-STATUS.
081000     WRITE REORDER-LEDGER-RECORD.
