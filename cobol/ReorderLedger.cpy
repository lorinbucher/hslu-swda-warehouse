000100******************************************************************
000200* REORDERLEDGER.CPY
000300*
000400* REORDER LEDGER RECORD -- ONE ENTRY PER REORDER REQUEST RAISED
000500* AGAINST A BRANCH'S CATALOG.  STATUS CYCLES NEW -> WAITING ->
000600* DELIVERED -> COMPLETED AS THE REORDER BATCH DRIVER AND THE
000700* (OUT OF SCOPE HERE) SUPPLIER RECEIVING SUBSYSTEM WORK IT.
000800*
000900* FILE IS HELD LINE SEQUENTIAL, SORTED ASCENDING BY WS-ROR-BRANCH
001000* THEN WS-ROR-REORDER-ID.  AS WITH ARTICLEMASTER.CPY, THERE IS NO
001100* INDEXED ACCESS METHOD BEHIND THIS FILE -- THE BATCH DRIVER
001200* LOADS IT INTO A WORKING-STORAGE TABLE FOR THE DURATION OF ONE
001300* RUN AND REWRITES THE WHOLE FILE AT THE END OF THE RUN.
001400*
001500*-----------------------------------------------------------------
001600* CHANGE LOG
001700*-----------------------------------------------------------------
001800* 1991-04-08 RJF  INITIAL LAYOUT FOR CATALOG CONVERSION PROJECT.
001900* 1994-06-21 DLC  WS-ROR-STATUS WIDENED FROM 8 TO 10 BYTES TO
002000*                 HOLD "COMPLETED" WITHOUT TRUNCATION.
002100* 1998-11-30 PMK  Y2K REMEDIATION -- NO DATE FIELDS ON THIS
002200*                 RECORD, LAYOUT UNCHANGED, REVIEWED AND SIGNED
002300*                 OFF PER Y2K PROJECT #Y2K-0447.
002400*-----------------------------------------------------------------
002500 01  REORDER-LEDGER-RECORD.
002600     05  WS-ROR-KEY.
002700         10  WS-ROR-BRANCH           PIC 9(09).
002800         10  WS-ROR-REORDER-ID       PIC 9(09).
002900     05  WS-ROR-ARTICLE-ID           PIC 9(09).
003000     05  WS-ROR-QUANTITY             PIC 9(07).
003100     05  WS-ROR-STATUS               PIC X(10).
003200         88  WS-ROR-NEW                       VALUE "NEW".
003300         88  WS-ROR-WAITING                   VALUE "WAITING".
003400         88  WS-ROR-DELIVERED                 VALUE "DELIVERED".
003500         88  WS-ROR-COMPLETED                 VALUE "COMPLETED".
003600*        WS-ROR-STATUS-R LETS A CALLER TEST JUST THE LEADING
003700*        LETTER OF THE STATUS WITHOUT A FULL COMPARE -- KEPT
003800*        HERE FOR THE SAME REASON AS LK-STATUS-R ON
003900*        VALIDATEDELIVERY.CBL, WHICH THIS FIELD MIRRORS.
004000     05  WS-ROR-STATUS-R  REDEFINES  WS-ROR-STATUS.
004100         10  WS-ROR-STATUS-1ST-CHAR  PIC X(01).
004200         10  WS-ROR-STATUS-REST      PIC X(09).
004300     05  FILLER                      PIC X(08).
