000100******************************************************************
000200* ARTICLEMASTER.CPY
000300*
000400* CATALOG ARTICLE MASTER RECORD -- ONE ENTRY PER ARTICLE STOCKED
000500* AT A BRANCH.  READ AND REWRITTEN BY THE REORDER BATCH DRIVER
000600* (SEE REORDBAT PROGRAM-ID REORDER-BATCH) ON EVERY RUN.
000700*
000800* FILE IS HELD LINE SEQUENTIAL, SORTED ASCENDING BY WS-ART-BRANCH
000900* THEN WS-ART-ARTICLE-ID.  THERE IS NO VSAM/ISAM DEFINITION FOR
001000* THIS FILE AT THIS SHOP YET -- THE BATCH DRIVER LOADS THE WHOLE
001100* FILE INTO A WORKING-STORAGE TABLE AND SEARCHES IT IN MEMORY.
001200* WHEN THIS MOVES TO A REAL VSAM KSDS, ONLY THE SELECT/ASSIGN AND
001300* THE ORGANIZATION CLAUSE IN THE CALLING PROGRAM CHANGE -- THIS
001400* LAYOUT DOES NOT.
001500*
001600*-----------------------------------------------------------------
001700* CHANGE LOG
001800*-----------------------------------------------------------------
001900* 1991-04-08 RJF  INITIAL LAYOUT FOR CATALOG CONVERSION PROJECT.
002000* 1993-09-14 RJF  ADDED WS-ART-RESERVED SO OUTGOING ORDER LINES
002100*                 CAN BE BACKED OUT OF AVAILABLE STOCK WITHOUT
002200*                 TOUCHING WS-ART-STOCK ITSELF.
002300* 1996-11-02 DLC  WIDENED WS-ART-NAME FROM 30 TO 40 TO MATCH THE
002400*                 NEW POINT-OF-SALE DESCRIPTION FIELD.
002500*-----------------------------------------------------------------
002600 01  ARTICLE-MASTER-RECORD.
002700     05  WS-ART-KEY.
002800         10  WS-ART-BRANCH           PIC 9(09).
002900         10  WS-ART-ARTICLE-ID       PIC 9(09).
003000*        WS-ART-KEY-R GIVES A SINGLE COMBINED KEY FOR SORT
003100*        COMPARES AND FOR THE CATALOG CONVERSION EXTRACT, SO A
003200*        CALLER DOES NOT HAVE TO COMPARE THE TWO PARTS SEPARATELY.
003300     05  WS-ART-KEY-R  REDEFINES  WS-ART-KEY
003400                                    PIC 9(18).
003500     05  WS-ART-NAME                 PIC X(40).
003600     05  WS-ART-PRICE                PIC S9(7)V99.
003700     05  WS-ART-MIN-STOCK            PIC 9(07).
003800     05  WS-ART-STOCK                PIC 9(07).
003900     05  WS-ART-RESERVED             PIC 9(07).
004000     05  FILLER                      PIC X(10).
