000100******************************************************************
000200* This program is to validate one catalog article before it is
000300*    loaded into the reorder batch driver's working-storage
000400*    article table, or before a maintenance transaction is
000500*    allowed to update the catalog master.
000600*
000700* Called By
000800*    - REORDBAT (PROGRAM-ID REORDER-BATCH), while loading
000900*      ARTICLE-FILE into the in-memory article table.
001000*
001100******************************************************************
001200 IDENTIFICATION              DIVISION.
001300*-----------------------------------------------------------------
001400 PROGRAM-ID.                 VALIDATE-ARTICLE.
001500 AUTHOR.                     R J FENNIMORE.
001600 INSTALLATION.               WAREHOUSE SYSTEMS GROUP.
001700 DATE-WRITTEN.               APRIL 9, 1991.
001800 DATE-COMPILED.
001900 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
002000*-----------------------------------------------------------------
002100* CHANGE LOG
002200*-----------------------------------------------------------------
002300* 1991-04-09 RJF  INITIAL RELEASE FOR CATALOG CONVERSION PROJECT.
002400* 1991-05-30 RJF  ADDED THE ARTICLE-NAME BLANK CHECK -- CONVERTED
002500*                 RECORDS FROM THE OLD SYSTEM WERE COMING ACROSS
002600*                 WITH SPACES WHERE THE DESCRIPTION SHOULD BE.
002700* 1992-02-14 RJF  PRICE CHECK NOW REJECTS ANYTHING BELOW 5 CENTS
002800*                 INSTEAD OF JUST ZERO, PER MERCHANDISING MEMO
002900*                 92-011.
003000* 1993-09-20 DLC  STOCK AND MIN-STOCK ARE NOW CHECKED FOR
003100*                 NEGATIVE VALUES COMING OFF THE CONVERSION TAPE
003200*                 -- SEE 200-CHECK-STOCK.
003300* 1994-07-11 DLC  PRICE IS NOW ROUNDED HALF-UP TO 2 DECIMALS ON
003400*                 THE WAY OUT INSTEAD OF LEFT FOR THE CALLER TO
003500*                 ROUND -- TOO MANY CALLERS WERE GETTING IT WRONG.
003600* 1996-11-02 DLC  LK-ARTICLE-NAME WIDENED TO MATCH THE 40-BYTE
003700*                 DESCRIPTION FIELD ON ARTICLEMASTER.CPY.
003800* 1998-12-03 PMK  Y2K REMEDIATION REVIEW -- NO DATE FIELDS ON THIS
003900*                 PROGRAM, NO CHANGES REQUIRED, SIGNED OFF PER
004000*                 Y2K PROJECT #Y2K-0447.
004100* 2003-03-18 GHK  ADDED WS-CALLS-COUNT SO OPERATIONS CAN SEE HOW
004200*                 MANY ARTICLES A GIVEN BATCH RUN VALIDATED WHEN
004300*                 CHASING A SLOW REORDER RUN (TICKET WH-2217).
004400*-----------------------------------------------------------------
004500 ENVIRONMENT                 DIVISION.
004600*-----------------------------------------------------------------
004700 CONFIGURATION               SECTION.
004800 SOURCE-COMPUTER.            WHATEVER-PC.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100*-----------------------------------------------------------------
005200 DATA                        DIVISION.
005300*-----------------------------------------------------------------
005400 WORKING-STORAGE             SECTION.
005500*-----------------------------------------------------------------
005600 77  WS-CALLS-COUNT              PIC 9(07) COMP VALUE ZERO.
005700*
005800*    REASON CODES RETURNED IN LK-REASON-CODE.
005900 01  WS-REASON-CODE-TABLE.
006000     05  FILLER                  PIC X(20)
006100                                 VALUE "00VALID             ".
006200     05  FILLER                  PIC X(20)
006300                                 VALUE "10ARTICLE ID LOW    ".
006400     05  FILLER                  PIC X(20)
006500                                 VALUE "20NAME BLANK        ".
006600     05  FILLER                  PIC X(20)
006700                                 VALUE "30PRICE TOO LOW     ".
006800     05  FILLER                  PIC X(20)
006900                                 VALUE "40STOCK NEGATIVE    ".
007000*
007100******************************************************************
007200 LINKAGE                     SECTION.
007300*-----------------------------------------------------------------
007400 01  LINK-PARAMETERS.
007500     05  LK-ARTICLE-ID           PIC 9(09).
007600*        LK-ARTICLE-ID-R SPLITS THE ID INTO THE OLD TWO-DIGIT
007700*        CATALOG SERIES PREFIX AND SEQUENCE NUMBER, CARRIED
007800*        FORWARD FROM THE PUNCH-CARD ERA NUMBERING SCHEME AND
007900*        STILL USED ON THE PRINTED CATALOG SERIES REPORT.
008000     05  LK-ARTICLE-ID-R  REDEFINES  LK-ARTICLE-ID.
008100         10  LK-ARTICLE-SERIES   PIC 9(02).
008200         10  LK-ARTICLE-SEQUENCE PIC 9(07).
008300     05  LK-ARTICLE-NAME         PIC X(40).
008400     05  LK-PRICE-INPUT          PIC S9(7)V9(7).
008500*        LK-PRICE-INPUT-R EXPOSES THE WHOLE AND FRACTIONAL PARTS
008600*        SEPARATELY FOR THE DIAGNOSTIC DISPLAY IN
008700*        200-CHECK-PRICE-EXIT WHEN TRACE-SW IS ON.
008800     05  LK-PRICE-INPUT-R REDEFINES  LK-PRICE-INPUT.
008900         10  LK-PRICE-WHOLE      PIC S9(07).
009000         10  LK-PRICE-FRACTION   PIC 9(07).
009100     05  LK-PRICE-OUT            PIC S9(7)V99.
009200     05  LK-MIN-STOCK            PIC S9(07).
009300     05  LK-STOCK                PIC S9(07).
009400     05  LK-RESERVED             PIC S9(07).
009500     05  LK-REASON-CODE          PIC 9(02).
009600*        LK-REASON-CODE-R LETS THE CALLER DISPLAY THE REASON CODE
009700*        AS TWO PRINTABLE DIGITS WITHOUT AN EXTRA MOVE.
009800     05  LK-REASON-CODE-R REDEFINES  LK-REASON-CODE
009900                                      PIC XX.
010000     05  LK-VALID-SW             PIC X(01).
010100         88  LK-ARTICLE-VALID            VALUE "Y".
010200         88  LK-ARTICLE-INVALID          VALUE "N".
010300     05  FILLER                  PIC X(05).
010400*
010500******************************************************************
010600 PROCEDURE                   DIVISION    USING LINK-PARAMETERS.
010700*-----------------------------------------------------------------
010800* Main procedure -- run each check in turn, in the same order
010900* the old Article.<init> validation ran in.  Falls through to
011000* the exit paragraph the moment a check fails so later checks
011100* do not overwrite an earlier reason code.
011200*-----------------------------------------------------------------
011300 100-VALIDATE-ARTICLE.
011400     ADD     1               TO  WS-CALLS-COUNT.
011500     MOVE    ZERO            TO  LK-REASON-CODE.
011600     MOVE    "Y"             TO  LK-VALID-SW.
011700*
011800     PERFORM 200-CHECK-ARTICLE-ID
011900                             THRU 200-CHECK-ARTICLE-ID-EXIT.
012000     IF  LK-ARTICLE-INVALID
012100         GO TO 900-VALIDATE-ARTICLE-EXIT.
012200*
012300     PERFORM 200-CHECK-ARTICLE-NAME
012400                             THRU 200-CHECK-ARTICLE-NAME-EXIT.
012500     IF  LK-ARTICLE-INVALID
012600         GO TO 900-VALIDATE-ARTICLE-EXIT.
012700*
012800     PERFORM 200-CHECK-PRICE        THRU 200-CHECK-PRICE-EXIT.
012900     IF  LK-ARTICLE-INVALID
013000         GO TO 900-VALIDATE-ARTICLE-EXIT.
013100*
013200     PERFORM 200-CHECK-STOCK        THRU 200-CHECK-STOCK-EXIT.
013300*
013400 900-VALIDATE-ARTICLE-EXIT.
013500     EXIT PROGRAM.
013600*
013700*-----------------------------------------------------------------
013800* articleId should not be lower than 1.
013900*-----------------------------------------------------------------
014000 200-CHECK-ARTICLE-ID.
014100     IF  LK-ARTICLE-ID LESS THAN 1
014200         MOVE 10             TO  LK-REASON-CODE
014300         MOVE "N"            TO  LK-VALID-SW.
014400 200-CHECK-ARTICLE-ID-EXIT.
014500     EXIT.
014600*
014700*-----------------------------------------------------------------
014800* name should not be blank.
014900*-----------------------------------------------------------------
015000 200-CHECK-ARTICLE-NAME.
015100     IF  LK-ARTICLE-NAME = SPACES
015200         MOVE 20             TO  LK-REASON-CODE
015300         MOVE "N"            TO  LK-VALID-SW.
015400 200-CHECK-ARTICLE-NAME-EXIT.
015500     EXIT.
015600*
015700*-----------------------------------------------------------------
015800* price should be 0.05 or higher; rounded half-up to 2 decimals
015900* on the way out.  (1992-02-14 RJF -- see change log.)
016000*-----------------------------------------------------------------
016100 200-CHECK-PRICE.
016200     IF  LK-PRICE-INPUT LESS THAN 0.05
016300         MOVE 30             TO  LK-REASON-CODE
016400         MOVE "N"            TO  LK-VALID-SW
016500     ELSE
016600         COMPUTE LK-PRICE-OUT ROUNDED = LK-PRICE-INPUT.
016700 200-CHECK-PRICE-EXIT.
016800     EXIT.
016900*
017000*-----------------------------------------------------------------
017100* stock should not be lower than 0.  (1993-09-20 DLC.)
017200*-----------------------------------------------------------------
017300 200-CHECK-STOCK.
017400     IF  LK-STOCK LESS THAN 0
017500         MOVE 40             TO  LK-REASON-CODE
017600         MOVE "N"            TO  LK-VALID-SW.
017700 200-CHECK-STOCK-EXIT.
017800     EXIT.
