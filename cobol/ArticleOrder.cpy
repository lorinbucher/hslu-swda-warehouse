000100******************************************************************
000200* ARTICLEORDER.CPY
000300*
000400* PUBLISHED VIEW OF AN ARTICLE, AS CARRIED ON AN ORDER
000500* CONFIRMATION SENT TO THE ORDER-ENTRY SUBSYSTEM.  NOTE THIS IS
000600* DELIBERATELY NARROWER THAN ARTICLEMASTER.CPY -- WS-ART-MIN-STOCK
000700* AND WS-ART-RESERVED ARE CATALOG-INTERNAL AND NEVER LEAVE THE
000800* WAREHOUSE SYSTEM ON THIS LAYOUT.  THE REORDER BATCH DRIVER
000900* DOES NOT ITSELF PUBLISH THIS RECORD (THAT IS DONE BY THE
001000* ORDER-ENTRY MESSAGE PUBLISHER, A SEPARATE PROGRAM NOT IN THIS
001100* LOAD LIBRARY) -- IT IS COPIED HERE SO THE TWO SHARE ONE
001200* DEFINITION OF THE OUTWARD-FACING ARTICLE SHAPE.
001300*
001400*-----------------------------------------------------------------
001500* CHANGE LOG
001600*-----------------------------------------------------------------
001700* 1993-09-14 RJF  INITIAL LAYOUT, SPLIT OFF ARTICLEMASTER.CPY WHEN
001800*                 WS-ART-RESERVED WAS ADDED SO THE PUBLISHED VIEW
001900*                 WOULD NOT PICK IT UP BY ACCIDENT.
002000*-----------------------------------------------------------------
002100 01  ARTICLE-ORDER-RECORD.
002200     05  WS-AOR-ARTICLE-ID           PIC 9(09).
002300     05  WS-AOR-ARTICLE-NAME         PIC X(40).
002400     05  WS-AOR-PRICE                PIC S9(7)V99.
002500     05  FILLER                      PIC X(09).
