000100******************************************************************
000200* This program is to validate one supplier delivery line before
000300*    the reorder batch driver posts it back into the catalog as
000400*    received stock.
000500*
000600* Called By
000700*    - REORDBAT (PROGRAM-ID REORDER-BATCH), immediately before
000800*      it posts a DELIVERED reorder's quantity onto the article's
000900*      on-hand stock (see 300-POST-ONE-DELIVERY).
001000*
001100******************************************************************
001200 IDENTIFICATION              DIVISION.
001300*-----------------------------------------------------------------
001400 PROGRAM-ID.                 VALIDATE-DELIVERY.
001500 AUTHOR.                     D L CARVER.
001600 INSTALLATION.               WAREHOUSE SYSTEMS GROUP.
001700 DATE-WRITTEN.               JUNE 21, 1994.
001800 DATE-COMPILED.
001900 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
002000*-----------------------------------------------------------------
002100* CHANGE LOG
002200*-----------------------------------------------------------------
002300* 1994-06-21 DLC  INITIAL RELEASE, SPLIT OUT OF THE REORDER BATCH
002400*                 DRIVER SO THE SAME CHECKS COULD LATER BE CALLED
002500*                 FROM THE SUPPLIER EDI INTERFACE AS WELL.
002600* 1994-08-02 DLC  ARTICLE ID RANGE NOW CHECKED AGAINST THE
002700*                 32-BIT SIGNED MAXIMUM, TO MATCH THE ARTICLE ID
002800*                 DOMAIN THE ORDER-ENTRY SYSTEM USES ON ITS SIDE
002900*                 OF THE EDI FEED.
003000* 1998-12-03 PMK  Y2K REMEDIATION REVIEW -- NO DATE FIELDS ON THIS
003100*                 PROGRAM, NO CHANGES REQUIRED, SIGNED OFF PER
003200*                 Y2K PROJECT #Y2K-0447.
003300* 2001-05-09 GHK  ADDED THE RECOGNISED-STATUS TABLE SEARCH
003400*                 (200-CHECK-STATUS) -- PREVIOUSLY A BAD STATUS
003500*                 ON THE EDI FEED WAS SILENTLY ACCEPTED (TICKET
003600*                 WH-1706).
003700*-----------------------------------------------------------------
003800 ENVIRONMENT                 DIVISION.
003900*-----------------------------------------------------------------
004000 CONFIGURATION               SECTION.
004100 SOURCE-COMPUTER.            WHATEVER-PC.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400*-----------------------------------------------------------------
004500 DATA                        DIVISION.
004600*-----------------------------------------------------------------
004700 WORKING-STORAGE             SECTION.
004800*-----------------------------------------------------------------
004900 77  WS-CALLS-COUNT              PIC 9(07) COMP VALUE ZERO.
005000 77  WS-STATUS-TABLE-IDX         PIC 9(02) COMP VALUE ZERO.
005100*
005200*    RECOGNISED DELIVERY STATUS VALUES -- KEEP IN STEP WITH
005300*    WS-ROR-STATUS ON REORDERLEDGER.CPY.
005400 01  WS-RECOGNISED-STATUSES.
005500     05  FILLER                  PIC X(10) VALUE "ORDERED   ".
005600     05  FILLER                  PIC X(10) VALUE "RESERVED  ".
005700     05  FILLER                  PIC X(10) VALUE "PROCESSING".
005800     05  FILLER                  PIC X(10) VALUE "DELIVERED ".
005900 01  WS-RECOGNISED-STATUS-TABLE  REDEFINES WS-RECOGNISED-STATUSES.
006000     05  WS-RECOGNISED-STATUS    PIC X(10) OCCURS 4 TIMES
006100                                 INDEXED BY WS-STATUS-NDX.
006200*
006300******************************************************************
006400 LINKAGE                     SECTION.
006500*-----------------------------------------------------------------
006600 01  LINK-PARAMETERS.
006700     05  LK-ARTICLE-ID           PIC 9(10).
006800*        LK-ARTICLE-ID-R SPLITS THE ID INTO THE OLD TWO-DIGIT
006900*        CATALOG SERIES PREFIX AND SEQUENCE NUMBER, AS ON
007000*        VALIDATE-ARTICLE.
007100     05  LK-ARTICLE-ID-R  REDEFINES  LK-ARTICLE-ID.
007200         10  LK-ARTICLE-SERIES   PIC 9(02).
007300         10  LK-ARTICLE-SEQUENCE PIC 9(08).
007400     05  LK-QUANTITY             PIC S9(07).
007500     05  LK-STATUS               PIC X(10).
007600*        LK-STATUS-R LETS 200-CHECK-STATUS TEST THE FIRST BYTE
007700*        BEFORE PAYING FOR A FULL TABLE SEARCH -- A BLANK FIRST
007800*        BYTE MEANS THE FIELD WAS NEVER SUPPLIED AT ALL.
007900     05  LK-STATUS-R REDEFINES  LK-STATUS.
008000         10  LK-STATUS-1ST-CHAR  PIC X(01).
008100         10  LK-STATUS-REST      PIC X(09).
008200     05  LK-REASON-CODE          PIC 9(02).
008300*        LK-REASON-CODE-R LETS THE CALLER DISPLAY THE REASON CODE
008400*        AS TWO PRINTABLE DIGITS WITHOUT AN EXTRA MOVE.
008500     05  LK-REASON-CODE-R REDEFINES  LK-REASON-CODE
008600                                      PIC XX.
008700     05  LK-VALID-SW             PIC X(01).
008800         88  LK-DELIVERY-VALID           VALUE "Y".
008900         88  LK-DELIVERY-INVALID         VALUE "N".
009000     05  FILLER                  PIC X(05).
009100*
009200******************************************************************
009300 PROCEDURE                   DIVISION    USING LINK-PARAMETERS.
009400*-----------------------------------------------------------------
009500* Main procedure -- run each check in turn, in the same order
009600* the old DeliveryArticle.<init> validation ran in.
009700*-----------------------------------------------------------------
009800 100-VALIDATE-DELIVERY.
009900     ADD     1               TO  WS-CALLS-COUNT.
010000     MOVE    ZERO            TO  LK-REASON-CODE.
010100     MOVE    "Y"             TO  LK-VALID-SW.
010200*
010300     PERFORM 200-CHECK-ARTICLE-ID
010400                             THRU 200-CHECK-ARTICLE-ID-EXIT.
010500     IF  LK-DELIVERY-INVALID
010600         GO TO 900-VALIDATE-DELIVERY-EXIT.
010700*
010800     PERFORM 200-CHECK-QUANTITY     THRU 200-CHECK-QUANTITY-EXIT.
010900     IF  LK-DELIVERY-INVALID
011000         GO TO 900-VALIDATE-DELIVERY-EXIT.
011100*
011200     PERFORM 200-CHECK-STATUS       THRU 200-CHECK-STATUS-EXIT.
011300*
011400 900-VALIDATE-DELIVERY-EXIT.
011500     EXIT PROGRAM.
011600*
011700*-----------------------------------------------------------------
011800* articleId should not be lower than 100000, nor higher than
011900* 2147483647 (the 32-bit signed maximum the EDI feed allows).
012000*-----------------------------------------------------------------
012100 200-CHECK-ARTICLE-ID.
012200     IF  LK-ARTICLE-ID LESS THAN 100000
012300         MOVE 10             TO  LK-REASON-CODE
012400         MOVE "N"            TO  LK-VALID-SW
012500     ELSE
012600         IF  LK-ARTICLE-ID GREATER THAN 2147483647
012700             MOVE 15         TO  LK-REASON-CODE
012800             MOVE "N"        TO  LK-VALID-SW.
012900 200-CHECK-ARTICLE-ID-EXIT.
013000     EXIT.
013100*
013200*-----------------------------------------------------------------
013300* quantity should not be lower than 1.
013400*-----------------------------------------------------------------
013500 200-CHECK-QUANTITY.
013600     IF  LK-QUANTITY LESS THAN 1
013700         MOVE 20             TO  LK-REASON-CODE
013800         MOVE "N"            TO  LK-VALID-SW.
013900 200-CHECK-QUANTITY-EXIT.
014000     EXIT.
014100*
014200*-----------------------------------------------------------------
014300* status should not be null, and must be one of the four
014400* recognised delivery statuses.  (2001-05-09 GHK.)
014500*-----------------------------------------------------------------
014600 200-CHECK-STATUS.
014700     IF  LK-STATUS-1ST-CHAR = SPACE
014800         MOVE 30             TO  LK-REASON-CODE
014900         MOVE "N"            TO  LK-VALID-SW
015000         GO TO 200-CHECK-STATUS-EXIT.
015100*
015200     SET  WS-STATUS-NDX         TO 1.
015300     SEARCH WS-RECOGNISED-STATUS
015400         AT END
015500             MOVE 30             TO  LK-REASON-CODE
015600             MOVE "N"            TO  LK-VALID-SW
015700         WHEN WS-RECOGNISED-STATUS (WS-STATUS-NDX) = LK-STATUS
015800             CONTINUE.
015900 200-CHECK-STATUS-EXIT.
016000     EXIT.
