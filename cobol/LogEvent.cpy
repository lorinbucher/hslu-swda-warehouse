000100******************************************************************
000200* LOGEVENT.CPY
000300*
000400* SHAPE OF AN OPERATIONAL LOG MESSAGE, AS PUT OUT ON THE HOUSE
000500* MESSAGE QUEUE BY THE ON-LINE SERVICES.  THE REORDER BATCH
000600* DRIVER HAS NO QUEUE CONNECTION OF ITS OWN -- WHEN IT NEEDS TO
000700* TELL THE OPERATOR SOMETHING, IT MOVES THE TEXT INTO
000800* WS-LOG-MESSAGE AND DISPLAYS THE GROUP TO SYSOUT (SEE
000900* 400-DISPLAY-LOG-EVENT).  LAYOUT KEPT HERE SO A FUTURE QUEUE
001000* WRITER FOR BATCH JOBS CAN COPY THE SAME SHAPE THE ON-LINE SIDE
001100* USES.
001200*
001300*-----------------------------------------------------------------
001400* CHANGE LOG
001500*-----------------------------------------------------------------
001600* 1995-02-27 DLC  INITIAL LAYOUT, MIRRORS THE ON-LINE LOG EVENT
001700*                 USED BY THE ORDER-ENTRY MONITOR.
001800*-----------------------------------------------------------------
001900 01  LOG-EVENT-RECORD.
002000     05  WS-LOG-LEVEL                PIC X(08).
002100         88  WS-LOG-LEVEL-INFO                VALUE "INFO".
002200         88  WS-LOG-LEVEL-ERROR               VALUE "ERROR".
002300     05  WS-LOG-SOURCE               PIC X(30).
002400     05  WS-LOG-MESSAGE              PIC X(200).
002500     05  FILLER                      PIC X(10).
