      ******************************************************************
      * This program is to validate one supplier delivery line before
      *    the reorder batch driver posts it back into the catalog as
      *    received stock.
      *
      * Called By
      *    - REORDBAT (PROGRAM-ID REORDER-BATCH), immediately before
      *      it posts a DELIVERED reorder's quantity onto the article's
      *      on-hand stock (see 300-POST-ONE-DELIVERY).
      *
      ******************************************************************
       IDENTIFICATION              DIVISION.
      *-----------------------------------------------------------------
       PROGRAM-ID.                 VALIDATE-DELIVERY.
       AUTHOR.                     D L CARVER.
       INSTALLATION.               WAREHOUSE SYSTEMS GROUP.
       DATE-WRITTEN.               JUNE 21, 1994.
       DATE-COMPILED.
       SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
      *-----------------------------------------------------------------
      * CHANGE LOG
      *-----------------------------------------------------------------
      * 1994-06-21 DLC  INITIAL RELEASE, SPLIT OUT OF THE REORDER BATCH
      *                 DRIVER SO THE SAME CHECKS COULD LATER BE CALLED
      *                 FROM THE SUPPLIER EDI INTERFACE AS WELL.
      * 1994-08-02 DLC  ARTICLE ID RANGE NOW CHECKED AGAINST THE
      *                 32-BIT SIGNED MAXIMUM, TO MATCH THE ARTICLE ID
      *                 DOMAIN THE ORDER-ENTRY SYSTEM USES ON ITS SIDE
      *                 OF THE EDI FEED.
      * 1998-12-03 PMK  Y2K REMEDIATION REVIEW -- NO DATE FIELDS ON THIS
      *                 PROGRAM, NO CHANGES REQUIRED, SIGNED OFF PER
      *                 Y2K PROJECT #Y2K-0447.
      * 2001-05-09 GHK  ADDED THE RECOGNISED-STATUS TABLE SEARCH
      *                 (200-CHECK-STATUS) -- PREVIOUSLY A BAD STATUS
      *                 ON THE EDI FEED WAS SILENTLY ACCEPTED (TICKET
      *                 WH-1706).
      *-----------------------------------------------------------------
       ENVIRONMENT                 DIVISION.
      *-----------------------------------------------------------------
       CONFIGURATION               SECTION.
       SOURCE-COMPUTER.            WHATEVER-PC.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *-----------------------------------------------------------------
       DATA                        DIVISION.
      *-----------------------------------------------------------------
       WORKING-STORAGE             SECTION.
      *-----------------------------------------------------------------
       77  WS-CALLS-COUNT              PIC 9(07) COMP VALUE ZERO.
       77  WS-STATUS-TABLE-IDX         PIC 9(02) COMP VALUE ZERO.
      *
      *    RECOGNISED DELIVERY STATUS VALUES -- KEEP IN STEP WITH
      *    WS-ROR-STATUS ON REORDERLEDGER.CPY.
       01  WS-RECOGNISED-STATUSES.
           05  FILLER                  PIC X(10) VALUE "ORDERED   ".
           05  FILLER                  PIC X(10) VALUE "RESERVED  ".
           05  FILLER                  PIC X(10) VALUE "PROCESSING".
           05  FILLER                  PIC X(10) VALUE "DELIVERED ".
       01  WS-RECOGNISED-STATUS-TABLE  REDEFINES WS-RECOGNISED-STATUSES.
           05  WS-RECOGNISED-STATUS    PIC X(10) OCCURS 4 TIMES
                                       INDEXED BY WS-STATUS-NDX.
      *
      ******************************************************************
       LINKAGE                     SECTION.
      *-----------------------------------------------------------------
       01  LINK-PARAMETERS.
           05  LK-ARTICLE-ID           PIC 9(10).
      *        LK-ARTICLE-ID-R SPLITS THE ID INTO THE OLD TWO-DIGIT
      *        CATALOG SERIES PREFIX AND SEQUENCE NUMBER, AS ON
      *        VALIDATE-ARTICLE.
           05  LK-ARTICLE-ID-R  REDEFINES  LK-ARTICLE-ID.
               10  LK-ARTICLE-SERIES   PIC 9(02).
               10  LK-ARTICLE-SEQUENCE PIC 9(08).
           05  LK-QUANTITY             PIC S9(07).
           05  LK-STATUS               PIC X(10).
      *        LK-STATUS-R LETS 200-CHECK-STATUS TEST THE FIRST BYTE
      *        BEFORE PAYING FOR A FULL TABLE SEARCH -- A BLANK FIRST
      *        BYTE MEANS THE FIELD WAS NEVER SUPPLIED AT ALL.
           05  LK-STATUS-R REDEFINES  LK-STATUS.
               10  LK-STATUS-1ST-CHAR  PIC X(01).
               10  LK-STATUS-REST      PIC X(09).
           05  LK-REASON-CODE          PIC 9(02).
      *        LK-REASON-CODE-R LETS THE CALLER DISPLAY THE REASON CODE
      *        AS TWO PRINTABLE DIGITS WITHOUT AN EXTRA MOVE.
           05  LK-REASON-CODE-R REDEFINES  LK-REASON-CODE
                                            PIC XX.
           05  LK-VALID-SW             PIC X(01).
               88  LK-DELIVERY-VALID           VALUE "Y".
               88  LK-DELIVERY-INVALID         VALUE "N".
           05  FILLER                  PIC X(05).
      *
      ******************************************************************
       PROCEDURE                   DIVISION    USING LINK-PARAMETERS.
      *-----------------------------------------------------------------
      * Main procedure -- run each check in turn, in the same order
      * the old DeliveryArticle.<init> validation ran in.
      *-----------------------------------------------------------------
       100-VALIDATE-DELIVERY.
           ADD     1               TO  WS-CALLS-COUNT.
           MOVE    ZERO            TO  LK-REASON-CODE.
           MOVE    "Y"             TO  LK-VALID-SW.
      *
           PERFORM 200-CHECK-ARTICLE-ID
                                   THRU 200-CHECK-ARTICLE-ID-EXIT.
           IF  LK-DELIVERY-INVALID
               GO TO 900-VALIDATE-DELIVERY-EXIT.
      *
           PERFORM 200-CHECK-QUANTITY     THRU 200-CHECK-QUANTITY-EXIT.
           IF  LK-DELIVERY-INVALID
               GO TO 900-VALIDATE-DELIVERY-EXIT.
      *
           PERFORM 200-CHECK-STATUS       THRU 200-CHECK-STATUS-EXIT.
      *
       900-VALIDATE-DELIVERY-EXIT.
           EXIT PROGRAM.
      *
      *-----------------------------------------------------------------
      * articleId should not be lower than 100000, nor higher than
      * 2147483647 (the 32-bit signed maximum the EDI feed allows).
      *-----------------------------------------------------------------
       200-CHECK-ARTICLE-ID.
           IF  LK-ARTICLE-ID LESS THAN 100000
               MOVE 10             TO  LK-REASON-CODE
               MOVE "N"            TO  LK-VALID-SW
           ELSE
               IF  LK-ARTICLE-ID GREATER THAN 2147483647
                   MOVE 15         TO  LK-REASON-CODE
                   MOVE "N"        TO  LK-VALID-SW.
       200-CHECK-ARTICLE-ID-EXIT.
           EXIT.
      *
      *-----------------------------------------------------------------
      * quantity should not be lower than 1.
      *-----------------------------------------------------------------
       200-CHECK-QUANTITY.
           IF  LK-QUANTITY LESS THAN 1
               MOVE 20             TO  LK-REASON-CODE
               MOVE "N"            TO  LK-VALID-SW.
       200-CHECK-QUANTITY-EXIT.
           EXIT.
      *
      *-----------------------------------------------------------------
      * status should not be null, and must be one of the four
      * recognised delivery statuses.  (2001-05-09 GHK.)
      *-----------------------------------------------------------------
       200-CHECK-STATUS.
           IF  LK-STATUS-1ST-CHAR = SPACE
               MOVE 30             TO  LK-REASON-CODE
               MOVE "N"            TO  LK-VALID-SW
               GO TO 200-CHECK-STATUS-EXIT.
      *
           SET  WS-STATUS-NDX         TO 1.
           SEARCH WS-RECOGNISED-STATUS
               AT END
                   MOVE 30             TO  LK-REASON-CODE
                   MOVE "N"            TO  LK-VALID-SW
               WHEN WS-RECOGNISED-STATUS (WS-STATUS-NDX) = LK-STATUS
                   CONTINUE.
       200-CHECK-STATUS-EXIT.
           EXIT.
