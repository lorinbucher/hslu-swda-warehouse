      ******************************************************************
      * ARTICLEMASTER.CPY
      *
      * CATALOG ARTICLE MASTER RECORD -- ONE ENTRY PER ARTICLE STOCKED
      * AT A BRANCH.  READ AND REWRITTEN BY THE REORDER BATCH DRIVER
      * (SEE REORDBAT PROGRAM-ID REORDER-BATCH) ON EVERY RUN.
      *
      * FILE IS HELD LINE SEQUENTIAL, SORTED ASCENDING BY WS-ART-BRANCH
      * THEN WS-ART-ARTICLE-ID.  THERE IS NO VSAM/ISAM DEFINITION FOR
      * THIS FILE AT THIS SHOP YET -- THE BATCH DRIVER LOADS THE WHOLE
      * FILE INTO A WORKING-STORAGE TABLE AND SEARCHES IT IN MEMORY.
      * WHEN THIS MOVES TO A REAL VSAM KSDS, ONLY THE SELECT/ASSIGN AND
      * THE ORGANIZATION CLAUSE IN THE CALLING PROGRAM CHANGE -- THIS
      * LAYOUT DOES NOT.
      *
      *-----------------------------------------------------------------
      * CHANGE LOG
      *-----------------------------------------------------------------
      * 1991-04-08 RJF  INITIAL LAYOUT FOR CATALOG CONVERSION PROJECT.
      * 1993-09-14 RJF  ADDED WS-ART-RESERVED SO OUTGOING ORDER LINES
      *                 CAN BE BACKED OUT OF AVAILABLE STOCK WITHOUT
      *                 TOUCHING WS-ART-STOCK ITSELF.
      * 1996-11-02 DLC  WIDENED WS-ART-NAME FROM 30 TO 40 TO MATCH THE
      *                 NEW POINT-OF-SALE DESCRIPTION FIELD.
      *-----------------------------------------------------------------
       01  ARTICLE-MASTER-RECORD.
           05  WS-ART-KEY.
               10  WS-ART-BRANCH           PIC 9(09).
               10  WS-ART-ARTICLE-ID       PIC 9(09).
      *        WS-ART-KEY-R GIVES A SINGLE COMBINED KEY FOR SORT
      *        COMPARES AND FOR THE CATALOG CONVERSION EXTRACT, SO A
      *        CALLER DOES NOT HAVE TO COMPARE THE TWO PARTS SEPARATELY.
           05  WS-ART-KEY-R  REDEFINES  WS-ART-KEY
                                          PIC 9(18).
           05  WS-ART-NAME                 PIC X(40).
           05  WS-ART-PRICE                PIC S9(7)V99.
           05  WS-ART-MIN-STOCK            PIC 9(07).
           05  WS-ART-STOCK                PIC 9(07).
           05  WS-ART-RESERVED             PIC 9(07).
           05  FILLER                      PIC X(10).
