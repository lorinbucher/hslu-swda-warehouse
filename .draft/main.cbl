      ******************************************************************
      * This program is to run the nightly warehouse reorder batch for
      *    a branch's product catalog -- post supplier deliveries onto
      *    the catalog, raise new reorders for anything running short,
      *    release what it can to the supplier queue under the release
      *    cap, and print the run summary for operations.
      *
      * Input
      *    - ARTICLE-FILE  (ARTICLEMASTER.CPY), sorted branch/article.
      *    - REORDER-FILE  (REORDERLEDGER.CPY), sorted branch/reorder.
      * Output
      *    - ARTICLE-FILE, REORDER-FILE rewritten with the run's
      *      changes; REORDER-REPORT, the printed run summary.
      *
      ******************************************************************
       IDENTIFICATION              DIVISION.
      *-----------------------------------------------------------------
       PROGRAM-ID.                 REORDER-BATCH.
       AUTHOR.                     R J FENNIMORE.
       INSTALLATION.               WAREHOUSE SYSTEMS GROUP.
       DATE-WRITTEN.               APRIL 11, 1991.
       DATE-COMPILED.
       SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
      *-----------------------------------------------------------------
      * CHANGE LOG
      *-----------------------------------------------------------------
      * 1991-04-11 RJF  INITIAL RELEASE FOR CATALOG CONVERSION PROJECT,
      *                 REPLACES THE MANUAL REORDER CARD DECK RUN.
      * 1991-06-03 RJF  ADDED THE PER-BRANCH SUMMARY REPORT, OPERATIONS
      *                 WERE ASKING THE OPERATOR TO COUNT REJECTS BY
      *                 HAND OFF THE CONSOLE LOG.
      * 1993-09-14 RJF  PICKS UP WS-ART-RESERVED WHEN LOOKING FOR
      *                 SHORTAGES, NOW THAT RESERVED STOCK IS ON
      *                 ARTICLEMASTER.CPY.
      * 1994-06-21 DLC  DELIVERY POSTING (300-POST-ONE-DELIVERY) NOW
      *                 MARKS THE REORDER COMPLETED INSTEAD OF LEAVING
      *                 IT DELIVERED -- SUPPLIER RECEIVING WAS RE-USING
      *                 THE SAME REORDER-ID ON A SECOND DELIVERY BY
      *                 MISTAKE.
      * 1995-02-27 DLC  REJECTED ARTICLES NOW LOGGED THROUGH
      *                 LOGEVENT.CPY INSTEAD OF A BARE DISPLAY, TO
      *                 MATCH THE ON-LINE SIDE'S LOG FORMAT.
      * 1996-11-02 DLC  ARTICLE TABLE SIZE RAISED FROM 2000 TO 5000
      *                 ENTRIES -- THE DOWNTOWN BRANCH CATALOG OUTGREW
      *                 THE OLD LIMIT.
      * 1997-01-15 DLC  RELEASE CAP MOVED TO A NAMED CONSTANT,
      *                 WS-MAX-REORDER-QTY, PER MERCHANDISING MEMO
      *                 96-244 (WAS A LITERAL 500 IN THREE PLACES).
      * 1998-12-03 PMK  Y2K REMEDIATION REVIEW -- WS-CURRENT-DATE-RAW
      *                 ALREADY CARRIES A 4-DIGIT YEAR, NO CHANGES
      *                 REQUIRED, SIGNED OFF PER Y2K PROJECT #Y2K-0447.
      * 2001-05-09 GHK  NEW REORDERS RAISED IN THIS RUN ARE NOW VISIBLE
      *                 TO THE RELEASE PASS IN THE SAME RUN, RATHER
      *                 THAN WAITING FOR TOMORROW NIGHT (TICKET WH-1706
      *                 -- SAME EDI TICKET THAT ADDED THE STATUS TABLE
      *                 SEARCH TO VALIDATE-DELIVERY).
      * 2003-03-18 GHK  ADDED THE BRANCHES-PROCESSED / ARTICLES-REJECTED
      *                 FOOTER LINE SO OPERATIONS CAN SEE RUN VOLUME
      *                 WITHOUT SCROLLING BACK THROUGH THE CONSOLE LOG
      *                 (SAME REQUEST AS TICKET WH-2217 ON
      *                 VALIDATE-ARTICLE).
      * 2004-07-22 GHK  300-POST-ONE-DELIVERY NOW CALLS
      *                 VALIDATE-DELIVERY BEFORE POSTING A DELIVERED
      *                 REORDER -- A BAD QUANTITY OFF THE EDI FEED HAD
      *                 BEEN POSTING STRAIGHT ONTO ON-HAND STOCK WITH
      *                 NO CHECK AT ALL (TICKET WH-2390, SAME COMPLAINT
      *                 THAT ORIGINALLY GOT VALIDATE-DELIVERY WRITTEN
      *                 IN 1994 BUT NEVER WIRED IN AT THE TIME).
      *-----------------------------------------------------------------
       ENVIRONMENT                 DIVISION.
      *-----------------------------------------------------------------
       CONFIGURATION               SECTION.
       SOURCE-COMPUTER.            WHATEVER-PC.
       OBJECT-COMPUTER.            WHATEVER-PC.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *-----------------------------------------------------------------
       INPUT-OUTPUT                SECTION.
       FILE-CONTROL.
           SELECT  ARTICLE-FILE    ASSIGN TO       ARTFILE
                                    ORGANIZATION IS LINE SEQUENTIAL
                                    FILE STATUS IS WS-ARTICLE-FILE-STAT.
           SELECT  REORDER-FILE    ASSIGN TO       RORDFILE
                                    ORGANIZATION IS LINE SEQUENTIAL
                                    FILE STATUS IS WS-REORDER-FILE-STAT.
           SELECT  REORDER-REPORT  ASSIGN TO       RORDRPT
                                    ORGANIZATION IS LINE SEQUENTIAL
                                    FILE STATUS IS  WS-REPORT-FILE-STAT.
      *-----------------------------------------------------------------
       DATA                        DIVISION.
      *-----------------------------------------------------------------
       FILE                        SECTION.
      *-----------------------------------------------------------------
       FD  ARTICLE-FILE
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 98 CHARACTERS.
           COPY "C:\Copybooks\ArticleMaster.cpy".
      *
       FD  REORDER-FILE
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 52 CHARACTERS.
           COPY "C:\Copybooks\ReorderLedger.cpy".
      *
       FD  REORDER-REPORT
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 80 CHARACTERS.
       01  WS-REPORT-LINE-OUT           PIC X(80).
      *-----------------------------------------------------------------
       WORKING-STORAGE             SECTION.
      *-----------------------------------------------------------------
      *    RUN CONSTANTS.
       77  WS-MAX-ARTICLES              PIC 9(05) COMP VALUE 5000.
       77  WS-MAX-REORDERS              PIC 9(05) COMP VALUE 5000.
       77  WS-MAX-BRANCHES              PIC 9(04) COMP VALUE 0500.
       77  WS-MAX-REORDER-QTY           PIC 9(05) COMP VALUE 00500.
      *
      *    FILE STATUS FIELDS.
       01  WS-FILE-STATUS-FIELDS.
           05  WS-ARTICLE-FILE-STAT     PIC X(02).
           05  WS-REORDER-FILE-STAT     PIC X(02).
           05  WS-REPORT-FILE-STAT      PIC X(02).
           05  FILLER                   PIC X(02).
      *
      *    WORK COUNTERS AND SUBSCRIPTS -- ALL COMP PER SHOP STANDARD.
       77  WS-ARTICLE-COUNT             PIC 9(05) COMP VALUE ZERO.
       77  WS-REORDER-COUNT             PIC 9(05) COMP VALUE ZERO.
       77  WS-BRANCH-COUNT              PIC 9(04) COMP VALUE ZERO.
       77  WS-ARTICLES-REJECTED         PIC 9(05) COMP VALUE ZERO.
       77  WS-AVAILABLE-STOCK           PIC S9(08) COMP VALUE ZERO.
       77  WS-REPLENISH-QTY             PIC S9(08) COMP VALUE ZERO.
       77  WS-PAGE-COUNTER              PIC 9(04) COMP VALUE ZERO.
      *
      *    LOOP SWITCHES.
       01  WS-ARTICLE-EOF-SW            PIC X(01) VALUE "N".
           88  WS-ARTICLE-EOF                   VALUE "Y".
       01  WS-REORDER-EOF-SW            PIC X(01) VALUE "N".
           88  WS-REORDER-EOF                    VALUE "Y".
       01  WS-BRANCH-FOUND-SW           PIC X(01) VALUE "N".
           88  WS-BRANCH-FOUND                   VALUE "Y".
       01  WS-ARTICLE-FOUND-SW          PIC X(01) VALUE "N".
           88  WS-ARTICLE-FOUND                  VALUE "Y".
      *
      *    LOOK-UP KEY WORK AREAS.
       77  WS-LOOKUP-BRANCH             PIC 9(09) COMP.
       01  WS-ARTICLE-SEARCH-KEY.
           05  WS-SRCH-BRANCH           PIC 9(09).
           05  WS-SRCH-ARTICLE-ID       PIC 9(09).
           05  FILLER                   PIC X(02).
      *
      *    TODAY'S DATE, PULLED ONCE AT THE TOP OF THE RUN AND CARRIED
      *    ON THE REPORT FOOTER.  WS-CURRENT-DATE-YMD BREAKS IT OUT SO
      *    300-PRINT-REPORT-FOOTER DOES NOT HAVE TO REDO THE ARITHMETIC
      *    EVERY TIME IT WANTS THE YEAR ALONE.
       01  WS-CURRENT-DATE-RAW          PIC 9(08) VALUE ZERO.
       01  WS-CURRENT-DATE-YMD  REDEFINES  WS-CURRENT-DATE-RAW.
           05  WS-CURDATE-YY            PIC 9(04).
           05  WS-CURDATE-MM            PIC 9(02).
           05  WS-CURDATE-DD            PIC 9(02).
      *
      ******************************************************************
      *    THE IN-MEMORY ARTICLE TABLE -- SUBSTITUTES FOR AN INDEXED
      *    ARTICLE FILE, WHICH THIS SHOP DOES NOT HAVE (SEE THE NOTE ON
      *    ARTICLEMASTER.CPY).  LOADED ONCE AT THE START OF THE RUN AND
      *    REWRITTEN BACK TO ARTICLE-FILE AT 300-REWRITE-ARTICLE-FILE.
      ******************************************************************
       01  WS-ARTICLE-TABLE.
           05  WS-ARTICLE-ENTRY         OCCURS 5000 TIMES
                                     ASCENDING KEY IS WS-ATE-BRANCH,
                                                    WS-ATE-ARTICLE-ID
                                     INDEXED BY WS-ART-NDX.
               10  WS-ATE-BRANCH        PIC 9(09).
               10  WS-ATE-ARTICLE-ID    PIC 9(09).
               10  WS-ATE-NAME          PIC X(40).
               10  WS-ATE-PRICE         PIC S9(7)V99.
               10  WS-ATE-MIN-STOCK     PIC 9(07).
               10  WS-ATE-STOCK         PIC 9(07).
               10  WS-ATE-RESERVED      PIC 9(07).
               10  FILLER               PIC X(10).
      *
      ******************************************************************
      *    THE IN-MEMORY REORDER TABLE -- SAME SUBSTITUTION AS ABOVE,
      *    FOR REORDER-FILE.  NEW ENTRIES RAISED DURING THIS RUN
      *    (300-RAISE-ONE-REORDER) ARE APPENDED ON THE END, SO THE
      *    TABLE IS NO LONGER STRICTLY IN BRANCH/REORDER-ID ORDER BY
      *    THE TIME 300-REWRITE-REORDER-FILE RUNS -- THAT IS FINE, THE
      *    FILE HAS NO ORDERING REQUIREMENT COMING BACK IN.
      ******************************************************************
       01  WS-REORDER-TABLE.
           05  WS-REORDER-ENTRY         OCCURS 5000 TIMES
                                         INDEXED BY WS-ROR-NDX,
                                                    WS-ROR-NDX2.
               10  WS-RTE-BRANCH        PIC 9(09).
               10  WS-RTE-REORDER-ID    PIC 9(09).
               10  WS-RTE-ARTICLE-ID    PIC 9(09).
               10  WS-RTE-QUANTITY      PIC 9(07).
               10  WS-RTE-STATUS        PIC X(10).
                   88  WS-RTE-NEW                 VALUE "NEW".
                   88  WS-RTE-DELIVERED           VALUE "DELIVERED".
               10  FILLER               PIC X(08).
      *
      ******************************************************************
      *    ONE ENTRY PER BRANCH FOUND ON ARTICLE-FILE, IN THE SAME
      *    ASCENDING ORDER THE BRANCHES APPEAR ON THAT FILE.  CARRIES
      *    BOTH THE REPORT COUNTERS AND THE NEXT REORDER-ID TO HAND OUT
      *    FOR THAT BRANCH (SEE 300-SET-NEXT-REORDER-IDS).
      ******************************************************************
       01  WS-BRANCH-STATS-TABLE.
           05  WS-BRANCH-STATS-ENTRY    OCCURS 0500 TIMES
                                         INDEXED BY WS-BR-NDX.
               10  WS-BR-BRANCH             PIC 9(09).
               10  WS-BR-NEXT-REORDER-ID    PIC 9(09).
               10  WS-BR-DELIVERED-CNT      PIC 9(09) COMP.
               10  WS-BR-QTY-POSTED         PIC 9(09) COMP.
               10  WS-BR-NEW-RAISED-CNT     PIC 9(09) COMP.
               10  WS-BR-RELEASED-CNT       PIC 9(09) COMP.
               10  WS-BR-HELD-BACK-CNT      PIC 9(09) COMP.
               10  FILLER                   PIC X(04).
      *
      *    RUN TOTALS ACROSS ALL BRANCHES, FOR THE TOTAL REPORT LINE.
       77  WS-TOT-DELIVERED-CNT         PIC 9(09) COMP VALUE ZERO.
       77  WS-TOT-QTY-POSTED            PIC 9(09) COMP VALUE ZERO.
       77  WS-TOT-NEW-RAISED            PIC 9(09) COMP VALUE ZERO.
       77  WS-TOT-RELEASED              PIC 9(09) COMP VALUE ZERO.
       77  WS-TOT-HELD-BACK             PIC 9(09) COMP VALUE ZERO.
      *
      *    CALL PARAMETERS FOR VALIDATE-ARTICLE.  LAYOUT MUST STAY IN
      *    STEP WITH LINK-PARAMETERS ON VALIDATE-ARTICLE.CBL.
       01  WS-VALIDATE-ARTICLE-PARMS.
           05  WS-VAP-ARTICLE-ID        PIC 9(09).
           05  WS-VAP-ARTICLE-NAME      PIC X(40).
           05  WS-VAP-PRICE-INPUT       PIC S9(7)V9(7).
           05  WS-VAP-PRICE-OUT         PIC S9(7)V99.
           05  WS-VAP-MIN-STOCK         PIC S9(07).
           05  WS-VAP-STOCK             PIC S9(07).
           05  WS-VAP-RESERVED          PIC S9(07).
           05  WS-VAP-REASON-CODE       PIC 9(02).
           05  WS-VAP-VALID-SW          PIC X(01).
               88  WS-VAP-VALID                 VALUE "Y".
               88  WS-VAP-INVALID               VALUE "N".
           05  FILLER                   PIC X(05).
      *
      *    CALL PARAMETERS FOR VALIDATE-DELIVERY.  LAYOUT MUST STAY IN
      *    STEP WITH LINK-PARAMETERS ON VALIDATEDELIVERY.CBL.  ADDED
      *    2004-07-22 GHK, SEE CHANGE LOG.
       01  WS-VALIDATE-DELIVERY-PARMS.
           05  WS-VDP-ARTICLE-ID        PIC 9(10).
      *        WS-VDP-ARTICLE-ID-R MIRRORS LK-ARTICLE-ID-R ON
      *        VALIDATE-DELIVERY -- KEPT HERE SO A CALLER CAN DISPLAY
      *        THE CATALOG SERIES PREFIX WITHOUT AN EXTRA MOVE.
           05  WS-VDP-ARTICLE-ID-R  REDEFINES  WS-VDP-ARTICLE-ID.
               10  WS-VDP-ARTICLE-SERIES    PIC 9(02).
               10  WS-VDP-ARTICLE-SEQUENCE  PIC 9(08).
           05  WS-VDP-QUANTITY          PIC S9(07).
           05  WS-VDP-STATUS            PIC X(10).
      *        WS-VDP-STATUS-R MIRRORS LK-STATUS-R ON
      *        VALIDATE-DELIVERY, SAME REASON.
           05  WS-VDP-STATUS-R  REDEFINES  WS-VDP-STATUS.
               10  WS-VDP-STATUS-1ST-CHAR   PIC X(01).
               10  WS-VDP-STATUS-REST       PIC X(09).
           05  WS-VDP-REASON-CODE       PIC 9(02).
           05  WS-VDP-VALID-SW          PIC X(01).
               88  WS-VDP-VALID                 VALUE "Y".
               88  WS-VDP-INVALID               VALUE "N".
           05  FILLER                   PIC X(05).
      *
      *    OPERATIONAL LOG MESSAGE LAYOUT -- SEE LOGEVENT.CPY BANNER.
           COPY "C:\Copybooks\LogEvent.cpy".
      *
      *    OUTWARD-FACING ARTICLE SHAPE -- NOT POPULATED BY THIS BATCH
      *    DRIVER (THE ORDER-ENTRY PUBLISHER OWNS THAT), KEPT HERE ONLY
      *    SO A MAINTAINER CAN SEE HOW ARTICLE-MASTER-RECORD MAPS ONTO
      *    IT.  SEE ARTICLEORDER.CPY BANNER.
           COPY "C:\Copybooks\ArticleOrder.cpy".
      *
      ******************************************************************
      *    REORDER-REPORT PRINT LINES.
      ******************************************************************
       01  WS-REPORT-TITLE-LINE.
           05  FILLER                   PIC X(26)
                                     VALUE "REORDER BATCH RUN SUMMARY".
           05  FILLER                   PIC X(21) VALUE SPACES.
           05  FILLER                   PIC X(05) VALUE "PAGE ".
           05  WS-RPT-TITLE-PAGE-NO     PIC 9(04).
           05  FILLER                   PIC X(24) VALUE SPACES.
      *
       01  WS-REPORT-HEADER-LINE.
           05  FILLER                   PIC X(06) VALUE "BRANCH".
           05  FILLER                   PIC X(02) VALUE SPACES.
           05  FILLER                   PIC X(16)
                                     VALUE "DELIVERED-POSTED".
           05  FILLER                   PIC X(02) VALUE SPACES.
           05  FILLER                   PIC X(10) VALUE "QTY-POSTED".
           05  FILLER                   PIC X(02) VALUE SPACES.
           05  FILLER                   PIC X(10) VALUE "NEW-RAISED".
           05  FILLER                   PIC X(02) VALUE SPACES.
           05  FILLER                   PIC X(08) VALUE "RELEASED".
           05  FILLER                   PIC X(02) VALUE SPACES.
           05  FILLER                   PIC X(09) VALUE "HELD-BACK".
           05  FILLER                   PIC X(11) VALUE SPACES.
      *
       01  WS-REPORT-RULE-LINE.
           05  FILLER                   PIC X(06) VALUE "------".
           05  FILLER                   PIC X(02) VALUE SPACES.
           05  FILLER                   PIC X(16) VALUE
                                         "----------------".
           05  FILLER                   PIC X(02) VALUE SPACES.
           05  FILLER                   PIC X(10) VALUE "----------".
           05  FILLER                   PIC X(02) VALUE SPACES.
           05  FILLER                   PIC X(10) VALUE "----------".
           05  FILLER                   PIC X(02) VALUE SPACES.
           05  FILLER                   PIC X(08) VALUE "--------".
           05  FILLER                   PIC X(02) VALUE SPACES.
           05  FILLER                   PIC X(09) VALUE "---------".
           05  FILLER                   PIC X(11) VALUE SPACES.
      *
       01  WS-REPORT-DETAIL-LINE.
           05  WS-RPT-BRANCH            PIC ZZZZZ9.
           05  FILLER                   PIC X(02) VALUE SPACES.
           05  WS-RPT-DELIVERED-CNT     PIC Z(15)9.
           05  FILLER                   PIC X(02) VALUE SPACES.
           05  WS-RPT-QTY-POSTED        PIC Z(9)9.
           05  FILLER                   PIC X(02) VALUE SPACES.
           05  WS-RPT-NEW-RAISED        PIC Z(9)9.
           05  FILLER                   PIC X(02) VALUE SPACES.
           05  WS-RPT-RELEASED          PIC Z(7)9.
           05  FILLER                   PIC X(02) VALUE SPACES.
           05  WS-RPT-HELD-BACK         PIC Z(8)9.
           05  FILLER                   PIC X(11) VALUE SPACES.
      *
       01  WS-REPORT-TOTAL-LINE.
           05  FILLER                   PIC X(06) VALUE "TOTAL".
           05  FILLER                   PIC X(02) VALUE SPACES.
           05  WS-RPT-TOT-DELIVERED     PIC Z(15)9.
           05  FILLER                   PIC X(02) VALUE SPACES.
           05  WS-RPT-TOT-QTY           PIC Z(9)9.
           05  FILLER                   PIC X(02) VALUE SPACES.
           05  WS-RPT-TOT-NEW           PIC Z(9)9.
           05  FILLER                   PIC X(02) VALUE SPACES.
           05  WS-RPT-TOT-RELEASED      PIC Z(7)9.
           05  FILLER                   PIC X(02) VALUE SPACES.
           05  WS-RPT-TOT-HELD          PIC Z(8)9.
           05  FILLER                   PIC X(11) VALUE SPACES.
      *
       01  WS-REPORT-FOOTER-LINE.
           05  FILLER                   PIC X(02) VALUE SPACES.
           05  WS-RPT-FOOTER-NAME       PIC X(24).
           05  WS-RPT-FOOTER-COUNT      PIC ZZZZZ9.
           05  FILLER                   PIC X(48) VALUE SPACES.
      *
      ******************************************************************
       PROCEDURE                   DIVISION.
      *-----------------------------------------------------------------
      * Main procedure -- the three-pass reorder batch, in the order
      * the old ReorderProcessor.run() ran them: post deliveries, raise
      * shortages, release under the cap.  Then print the summary and
      * rewrite both files.
      *-----------------------------------------------------------------
       100-RUN-REORDER-BATCH.
           PERFORM 200-INITIALIZE-BATCH.
           PERFORM 200-POST-DELIVERIES.
           PERFORM 200-RAISE-NEW-REORDERS.
           PERFORM 200-RELEASE-NEW-REORDERS.
           PERFORM 200-PRINT-REORDER-REPORT.
           PERFORM 200-TERMINATE-BATCH.
           STOP RUN.
      *
      *-----------------------------------------------------------------
      * Opens the two catalog files, loads both into working storage,
      * closes them again (they are reopened OUTPUT at the end of the
      * run to be rewritten), then works out the branch table and the
      * next reorder-id to hand out per branch.
      *-----------------------------------------------------------------
       200-INITIALIZE-BATCH.
           PERFORM 300-OPEN-INPUT-FILES.
           PERFORM 300-LOAD-ARTICLE-TABLE.
           PERFORM 300-LOAD-REORDER-TABLE.
           PERFORM 300-CLOSE-INPUT-FILES.
           PERFORM 300-BUILD-BRANCH-TABLE.
           PERFORM 300-SET-NEXT-REORDER-IDS.
           PERFORM 300-GET-CURRENT-DATE.
      *
       300-OPEN-INPUT-FILES.
           OPEN INPUT  ARTICLE-FILE
                INPUT  REORDER-FILE
                OUTPUT REORDER-REPORT.
      *
       300-CLOSE-INPUT-FILES.
           CLOSE ARTICLE-FILE
                 REORDER-FILE.
      *
       300-LOAD-ARTICLE-TABLE.
           PERFORM 400-READ-ONE-ARTICLE.
           PERFORM 400-STORE-ONE-ARTICLE UNTIL WS-ARTICLE-EOF.
      *
       400-READ-ONE-ARTICLE.
           READ ARTICLE-FILE
               AT END MOVE "Y" TO WS-ARTICLE-EOF-SW.
      *
       400-STORE-ONE-ARTICLE.
           PERFORM 400-VALIDATE-ARTICLE-RECORD.
           IF  WS-VAP-VALID
               ADD  1  TO  WS-ARTICLE-COUNT
               SET  WS-ART-NDX  TO  WS-ARTICLE-COUNT
               MOVE WS-ART-BRANCH      TO WS-ATE-BRANCH (WS-ART-NDX)
               MOVE WS-ART-ARTICLE-ID  TO WS-ATE-ARTICLE-ID (WS-ART-NDX)
               MOVE WS-ART-NAME        TO WS-ATE-NAME (WS-ART-NDX)
               MOVE WS-VAP-PRICE-OUT   TO WS-ATE-PRICE (WS-ART-NDX)
               MOVE WS-ART-MIN-STOCK   TO WS-ATE-MIN-STOCK (WS-ART-NDX)
               MOVE WS-ART-STOCK       TO WS-ATE-STOCK (WS-ART-NDX)
               MOVE WS-ART-RESERVED    TO WS-ATE-RESERVED (WS-ART-NDX)
           ELSE
               PERFORM 400-DISPLAY-ARTICLE-REJECT
           END-IF.
           PERFORM 400-READ-ONE-ARTICLE.
      *
      *    1997-01-15 DLC -- LK-STOCK, LK-MIN-STOCK AND LK-RESERVED ARE
      *    SIGNED ON VALIDATE-ARTICLE'S LINKAGE (SEE ITS OWN CHANGE
      *    LOG), BUT THE MASTER FIELDS BEHIND WS-ART-STOCK ETC. ARE
      *    UNSIGNED -- THE MOVE BELOW SIMPLY CANNOT PRODUCE A NEGATIVE
      *    VALUE FOR THE CALLED PROGRAM TO CATCH ANY MORE.  LEFT AS IS;
      *    THE CHECK STAYS CHEAP INSURANCE IF THE MASTER LAYOUT EVER
      *    GOES BACK TO SIGNED.
       400-VALIDATE-ARTICLE-RECORD.
           MOVE WS-ART-ARTICLE-ID  TO WS-VAP-ARTICLE-ID.
           MOVE WS-ART-NAME        TO WS-VAP-ARTICLE-NAME.
           MOVE WS-ART-PRICE       TO WS-VAP-PRICE-INPUT.
           MOVE WS-ART-MIN-STOCK   TO WS-VAP-MIN-STOCK.
           MOVE WS-ART-STOCK       TO WS-VAP-STOCK.
           MOVE WS-ART-RESERVED    TO WS-VAP-RESERVED.
           CALL "VALIDATE-ARTICLE" USING WS-VALIDATE-ARTICLE-PARMS.
      *
       400-DISPLAY-ARTICLE-REJECT.
           MOVE SPACES              TO LOG-EVENT-RECORD.
           MOVE "ERROR"              TO WS-LOG-LEVEL.
           MOVE "REORDER-BATCH"      TO WS-LOG-SOURCE.
           MOVE "ARTICLE RECORD REJECTED BY VALIDATE-ARTICLE"
                                     TO WS-LOG-MESSAGE.
           DISPLAY WS-LOG-LEVEL " " WS-LOG-SOURCE " ARTICLE "
                   WS-ART-ARTICLE-ID " REASON " WS-VAP-REASON-CODE
                   " " WS-LOG-MESSAGE.
           ADD  1  TO  WS-ARTICLES-REJECTED.
      *
       300-LOAD-REORDER-TABLE.
           PERFORM 400-READ-ONE-REORDER.
           PERFORM 400-STORE-ONE-REORDER UNTIL WS-REORDER-EOF.
      *
       400-READ-ONE-REORDER.
           READ REORDER-FILE
               AT END MOVE "Y" TO WS-REORDER-EOF-SW.
      *
       400-STORE-ONE-REORDER.
           ADD  1  TO  WS-REORDER-COUNT.
           SET  WS-ROR-NDX  TO  WS-REORDER-COUNT.
           MOVE WS-ROR-BRANCH       TO WS-RTE-BRANCH (WS-ROR-NDX).
           MOVE WS-ROR-REORDER-ID   TO WS-RTE-REORDER-ID (WS-ROR-NDX).
           MOVE WS-ROR-ARTICLE-ID   TO WS-RTE-ARTICLE-ID (WS-ROR-NDX).
           MOVE WS-ROR-QUANTITY     TO WS-RTE-QUANTITY (WS-ROR-NDX).
           MOVE WS-ROR-STATUS       TO WS-RTE-STATUS (WS-ROR-NDX).
           PERFORM 400-READ-ONE-REORDER.
      *
      *-----------------------------------------------------------------
      * Builds one branch-stats entry per distinct branch found on the
      * (already sorted) article table.
      *-----------------------------------------------------------------
       300-BUILD-BRANCH-TABLE.
           MOVE ZERO TO WS-BRANCH-COUNT.
           PERFORM 400-ADD-BRANCH-FROM-ARTICLE
               VARYING WS-ART-NDX FROM 1 BY 1
               UNTIL WS-ART-NDX > WS-ARTICLE-COUNT.
      *
       400-ADD-BRANCH-FROM-ARTICLE.
           IF  WS-BRANCH-COUNT = 0
               PERFORM 400-ADD-NEW-BRANCH-ENTRY
           ELSE
               IF  WS-ATE-BRANCH (WS-ART-NDX) NOT =
                       WS-BR-BRANCH (WS-BRANCH-COUNT)
                   PERFORM 400-ADD-NEW-BRANCH-ENTRY
               END-IF
           END-IF.
      *
       400-ADD-NEW-BRANCH-ENTRY.
           ADD  1  TO  WS-BRANCH-COUNT.
           SET  WS-BR-NDX  TO  WS-BRANCH-COUNT.
           MOVE WS-ATE-BRANCH (WS-ART-NDX)
                                     TO  WS-BR-BRANCH (WS-BR-NDX).
           MOVE 1                           TO  WS-BR-NEXT-REORDER-ID
                                                     (WS-BR-NDX).
           MOVE ZERO TO WS-BR-DELIVERED-CNT (WS-BR-NDX)
                        WS-BR-QTY-POSTED (WS-BR-NDX)
                        WS-BR-NEW-RAISED-CNT (WS-BR-NDX)
                        WS-BR-RELEASED-CNT (WS-BR-NDX)
                        WS-BR-HELD-BACK-CNT (WS-BR-NDX).
      *
      *-----------------------------------------------------------------
      * Walks the loaded reorder table once to find the highest
      * existing REORDER-ID per branch, so 400-RAISE-ONE-REORDER hands
      * out the next one instead of colliding with a live reorder.
      *-----------------------------------------------------------------
       300-SET-NEXT-REORDER-IDS.
           PERFORM 400-UPDATE-NEXT-REORDER-ID
               VARYING WS-ROR-NDX FROM 1 BY 1
               UNTIL WS-ROR-NDX > WS-REORDER-COUNT.
      *
       400-UPDATE-NEXT-REORDER-ID.
           MOVE WS-RTE-BRANCH (WS-ROR-NDX) TO WS-LOOKUP-BRANCH.
           PERFORM 300-FIND-BRANCH-ENTRY.
           IF  WS-BRANCH-FOUND
               IF  WS-RTE-REORDER-ID (WS-ROR-NDX) NOT LESS THAN
                       WS-BR-NEXT-REORDER-ID (WS-BR-NDX)
                   COMPUTE WS-BR-NEXT-REORDER-ID (WS-BR-NDX) =
                       WS-RTE-REORDER-ID (WS-ROR-NDX) + 1
               END-IF
           END-IF.
      *
       300-GET-CURRENT-DATE.
           ACCEPT WS-CURRENT-DATE-RAW FROM DATE YYYYMMDD.
      *
      *-----------------------------------------------------------------
      * Looks up WS-LOOKUP-BRANCH on the branch stats table.  Result is
      * left in WS-BRANCH-FOUND-SW / WS-BR-NDX.
      *-----------------------------------------------------------------
       300-FIND-BRANCH-ENTRY.
           MOVE "N" TO WS-BRANCH-FOUND-SW.
           SET  WS-BR-NDX TO 1.
           SEARCH WS-BRANCH-STATS-ENTRY
               AT END
                   CONTINUE
               WHEN WS-BR-BRANCH (WS-BR-NDX) = WS-LOOKUP-BRANCH
                   MOVE "Y" TO WS-BRANCH-FOUND-SW.
      *
      *-----------------------------------------------------------------
      * Binary-searches the article table for WS-ARTICLE-SEARCH-KEY.
      * Substitutes for a keyed read against an indexed article file,
      * which does not exist at this shop (see ARTICLEMASTER.CPY).
      * Result is left in WS-ARTICLE-FOUND-SW / WS-ART-NDX.
      *-----------------------------------------------------------------
       300-SEARCH-ARTICLE-TABLE.
           MOVE "N" TO WS-ARTICLE-FOUND-SW.
           SET  WS-ART-NDX TO 1.
           SEARCH ALL WS-ARTICLE-ENTRY
               AT END
                   CONTINUE
               WHEN  WS-ATE-BRANCH (WS-ART-NDX) = WS-SRCH-BRANCH
                 AND WS-ATE-ARTICLE-ID (WS-ART-NDX) = WS-SRCH-ARTICLE-ID
                   MOVE "Y" TO WS-ARTICLE-FOUND-SW.
      *
      *-----------------------------------------------------------------
      * Pass 1 -- post every DELIVERED reorder's quantity onto the
      * matching article's on-hand stock, and mark the reorder
      * COMPLETED so supplier receiving cannot post it twice.
      * (1994-06-21 DLC.)  As of 2004-07-22 GHK, drops out to
      * 300-POST-ONE-DELIVERY-EXIT the moment any one of the three
      * gates fails, same shape as VALIDATE-DELIVERY's own
      * 100-VALIDATE-DELIVERY.
      *-----------------------------------------------------------------
       200-POST-DELIVERIES.
           PERFORM 300-POST-ONE-DELIVERY
                                   THRU 300-POST-ONE-DELIVERY-EXIT
               VARYING WS-ROR-NDX FROM 1 BY 1
               UNTIL WS-ROR-NDX > WS-REORDER-COUNT.
      *
       300-POST-ONE-DELIVERY.
           IF  NOT WS-RTE-DELIVERED (WS-ROR-NDX)
               GO TO 300-POST-ONE-DELIVERY-EXIT.
      *
      *    2004-07-22 GHK -- GATE 1, RUN THE REORDER LINE PAST
      *    VALIDATE-DELIVERY BEFORE IT TOUCHES ON-HAND STOCK.
           MOVE WS-RTE-ARTICLE-ID (WS-ROR-NDX)  TO WS-VDP-ARTICLE-ID.
           MOVE WS-RTE-QUANTITY (WS-ROR-NDX)    TO WS-VDP-QUANTITY.
           MOVE WS-RTE-STATUS (WS-ROR-NDX)      TO WS-VDP-STATUS.
           MOVE ZERO                            TO WS-VDP-REASON-CODE.
           MOVE "Y"                             TO WS-VDP-VALID-SW.
           CALL "VALIDATE-DELIVERY" USING WS-VALIDATE-DELIVERY-PARMS.
           IF  WS-VDP-INVALID
               PERFORM 400-DISPLAY-DELIVERY-REJECT
               GO TO 300-POST-ONE-DELIVERY-EXIT.
      *
      *    GATE 2, THE ARTICLE MUST STILL BE ON THE CATALOG.
           MOVE WS-RTE-BRANCH (WS-ROR-NDX)      TO WS-SRCH-BRANCH.
           MOVE WS-RTE-ARTICLE-ID (WS-ROR-NDX)  TO WS-SRCH-ARTICLE-ID.
           PERFORM 300-SEARCH-ARTICLE-TABLE.
           IF  NOT WS-ARTICLE-FOUND
               DISPLAY "REORDER-BATCH: DELIVERED REORDER "
                       WS-RTE-REORDER-ID (WS-ROR-NDX)
                       " REFERENCES UNKNOWN ARTICLE "
                       WS-RTE-ARTICLE-ID (WS-ROR-NDX)
                       " -- NOT POSTED"
               GO TO 300-POST-ONE-DELIVERY-EXIT.
      *
      *    BOTH GATES CLEARED -- POST THE STOCK AND CLOSE OUT THE
      *    REORDER LINE.
           ADD  WS-RTE-QUANTITY (WS-ROR-NDX)
                                  TO  WS-ATE-STOCK (WS-ART-NDX).
           MOVE "COMPLETED" TO WS-RTE-STATUS (WS-ROR-NDX).
           MOVE WS-RTE-BRANCH (WS-ROR-NDX)  TO WS-LOOKUP-BRANCH.
           PERFORM 300-FIND-BRANCH-ENTRY.
           IF  WS-BRANCH-FOUND
               ADD  1  TO  WS-BR-DELIVERED-CNT (WS-BR-NDX)
               ADD  WS-RTE-QUANTITY (WS-ROR-NDX)
                   TO  WS-BR-QTY-POSTED (WS-BR-NDX)
           END-IF.
       300-POST-ONE-DELIVERY-EXIT.
           EXIT.
      *
      *    2004-07-22 GHK -- LOGS A DELIVERY LINE VALIDATE-DELIVERY
      *    TURNED BACK, SAME LOGEVENT.CPY FORMAT 400-DISPLAY-ARTICLE-
      *    REJECT USES BELOW.
       400-DISPLAY-DELIVERY-REJECT.
           MOVE SPACES              TO LOG-EVENT-RECORD.
           MOVE "ERROR"              TO WS-LOG-LEVEL.
           MOVE "REORDER-BATCH"      TO WS-LOG-SOURCE.
           MOVE "DELIVERY LINE REJECTED BY VALIDATE-DELIVERY"
                                     TO WS-LOG-MESSAGE.
           DISPLAY WS-LOG-LEVEL " " WS-LOG-SOURCE " REORDER "
                   WS-RTE-REORDER-ID (WS-ROR-NDX) " REASON "
                   WS-VDP-REASON-CODE " " WS-LOG-MESSAGE.
      *
      *-----------------------------------------------------------------
      * Pass 2 -- raise a new reorder for every article whose available
      * stock (on-hand less reserved) has fallen below its minimum.
      * Quantity raised is (2 * MIN-STOCK) - AVAILABLE-STOCK.
      *-----------------------------------------------------------------
       200-RAISE-NEW-REORDERS.
           PERFORM 300-CHECK-ONE-ARTICLE-FOR-SHORTAGE
               VARYING WS-ART-NDX FROM 1 BY 1
               UNTIL WS-ART-NDX > WS-ARTICLE-COUNT.
      *
       300-CHECK-ONE-ARTICLE-FOR-SHORTAGE.
           COMPUTE WS-AVAILABLE-STOCK =
               WS-ATE-STOCK (WS-ART-NDX) - WS-ATE-RESERVED (WS-ART-NDX).
           IF  WS-AVAILABLE-STOCK < WS-ATE-MIN-STOCK (WS-ART-NDX)
               PERFORM 400-RAISE-ONE-REORDER
           END-IF.
      *
       400-RAISE-ONE-REORDER.
           COMPUTE WS-REPLENISH-QTY =
               (2 * WS-ATE-MIN-STOCK (WS-ART-NDX)) - WS-AVAILABLE-STOCK.
           IF  WS-REPLENISH-QTY > 0
               AND WS-REORDER-COUNT < WS-MAX-REORDERS
               MOVE WS-ATE-BRANCH (WS-ART-NDX) TO WS-LOOKUP-BRANCH
               PERFORM 300-FIND-BRANCH-ENTRY
               IF  WS-BRANCH-FOUND
                   ADD  1  TO  WS-REORDER-COUNT
                   SET  WS-ROR-NDX2  TO  WS-REORDER-COUNT
                   MOVE WS-ATE-BRANCH (WS-ART-NDX)
                                        TO WS-RTE-BRANCH (WS-ROR-NDX2)
                   MOVE WS-BR-NEXT-REORDER-ID (WS-BR-NDX)
                                     TO WS-RTE-REORDER-ID (WS-ROR-NDX2)
                   ADD  1  TO  WS-BR-NEXT-REORDER-ID (WS-BR-NDX)
                   MOVE WS-ATE-ARTICLE-ID (WS-ART-NDX)
                                     TO WS-RTE-ARTICLE-ID (WS-ROR-NDX2)
                   MOVE WS-REPLENISH-QTY
                                        TO WS-RTE-QUANTITY (WS-ROR-NDX2)
                   MOVE "NEW"           TO WS-RTE-STATUS (WS-ROR-NDX2)
                   ADD  1  TO  WS-BR-NEW-RAISED-CNT (WS-BR-NDX)
               END-IF
           END-IF.
      *
      *-----------------------------------------------------------------
      * Pass 3 -- release every reorder still NEW to the supplier
      * queue (STATUS becomes WAITING) provided its quantity does not
      * exceed WS-MAX-REORDER-QTY; anything over the cap is held back
      * for a follow-up run.  Runs over the whole table, including
      * reorders 400-RAISE-ONE-REORDER just appended (2001-05-09 GHK).
      *-----------------------------------------------------------------
       200-RELEASE-NEW-REORDERS.
           PERFORM 300-RELEASE-ONE-REORDER
               VARYING WS-ROR-NDX FROM 1 BY 1
               UNTIL WS-ROR-NDX > WS-REORDER-COUNT.
      *
       300-RELEASE-ONE-REORDER.
           IF  WS-RTE-NEW (WS-ROR-NDX)
               MOVE WS-RTE-BRANCH (WS-ROR-NDX) TO WS-LOOKUP-BRANCH
               PERFORM 300-FIND-BRANCH-ENTRY
               IF  WS-RTE-QUANTITY (WS-ROR-NDX) NOT GREATER THAN
                       WS-MAX-REORDER-QTY
                   MOVE "WAITING" TO WS-RTE-STATUS (WS-ROR-NDX)
                   IF  WS-BRANCH-FOUND
                       ADD  1  TO  WS-BR-RELEASED-CNT (WS-BR-NDX)
                   END-IF
               ELSE
                   IF  WS-BRANCH-FOUND
                       ADD  1  TO  WS-BR-HELD-BACK-CNT (WS-BR-NDX)
                   END-IF
               END-IF
           END-IF.
      *
      *-----------------------------------------------------------------
      * Prints the run summary -- one detail line per branch, in the
      * order the branches came off ARTICLE-FILE, then a TOTAL line
      * and a footer.  Follows the title/header/detail layout the
      * inventory report uses.
      *-----------------------------------------------------------------
       200-PRINT-REORDER-REPORT.
           PERFORM 300-PRINT-REPORT-TITLE.
           PERFORM 300-PRINT-REPORT-HEADER.
           PERFORM 300-PRINT-ONE-BRANCH-LINE
               VARYING WS-BR-NDX FROM 1 BY 1
               UNTIL WS-BR-NDX > WS-BRANCH-COUNT.
           PERFORM 300-PRINT-REPORT-RULE.
           PERFORM 300-PRINT-REPORT-TOTAL.
           PERFORM 300-PRINT-REPORT-FOOTER.
      *
       300-PRINT-REPORT-TITLE.
           ADD  1  TO  WS-PAGE-COUNTER.
           MOVE WS-PAGE-COUNTER TO WS-RPT-TITLE-PAGE-NO.
           WRITE WS-REPORT-LINE-OUT FROM WS-REPORT-TITLE-LINE
               AFTER ADVANCING PAGE.
      *
       300-PRINT-REPORT-HEADER.
           WRITE WS-REPORT-LINE-OUT FROM WS-REPORT-HEADER-LINE
               AFTER ADVANCING 2 LINES.
           WRITE WS-REPORT-LINE-OUT FROM WS-REPORT-RULE-LINE
               AFTER ADVANCING 1 LINE.
      *
       300-PRINT-ONE-BRANCH-LINE.
           MOVE WS-BR-BRANCH (WS-BR-NDX)         TO WS-RPT-BRANCH.
           MOVE WS-BR-DELIVERED-CNT (WS-BR-NDX)
                                     TO WS-RPT-DELIVERED-CNT.
           MOVE WS-BR-QTY-POSTED (WS-BR-NDX)     TO WS-RPT-QTY-POSTED.
           MOVE WS-BR-NEW-RAISED-CNT (WS-BR-NDX) TO WS-RPT-NEW-RAISED.
           MOVE WS-BR-RELEASED-CNT (WS-BR-NDX)   TO WS-RPT-RELEASED.
           MOVE WS-BR-HELD-BACK-CNT (WS-BR-NDX)  TO WS-RPT-HELD-BACK.
           WRITE WS-REPORT-LINE-OUT FROM WS-REPORT-DETAIL-LINE
               AFTER ADVANCING 1 LINE.
           ADD  WS-BR-DELIVERED-CNT (WS-BR-NDX)
                                     TO WS-TOT-DELIVERED-CNT.
           ADD  WS-BR-QTY-POSTED (WS-BR-NDX)     TO WS-TOT-QTY-POSTED.
           ADD  WS-BR-NEW-RAISED-CNT (WS-BR-NDX) TO WS-TOT-NEW-RAISED.
           ADD  WS-BR-RELEASED-CNT (WS-BR-NDX)   TO WS-TOT-RELEASED.
           ADD  WS-BR-HELD-BACK-CNT (WS-BR-NDX)  TO WS-TOT-HELD-BACK.
      *
       300-PRINT-REPORT-RULE.
           WRITE WS-REPORT-LINE-OUT FROM WS-REPORT-RULE-LINE
               AFTER ADVANCING 1 LINE.
      *
       300-PRINT-REPORT-TOTAL.
           MOVE WS-TOT-DELIVERED-CNT TO WS-RPT-TOT-DELIVERED.
           MOVE WS-TOT-QTY-POSTED    TO WS-RPT-TOT-QTY.
           MOVE WS-TOT-NEW-RAISED    TO WS-RPT-TOT-NEW.
           MOVE WS-TOT-RELEASED      TO WS-RPT-TOT-RELEASED.
           MOVE WS-TOT-HELD-BACK     TO WS-RPT-TOT-HELD.
           WRITE WS-REPORT-LINE-OUT FROM WS-REPORT-TOTAL-LINE
               AFTER ADVANCING 1 LINE.
      *
      *    2003-03-18 GHK -- BRANCHES-PROCESSED / ARTICLES-REJECTED
      *    FOOTER, SEE CHANGE LOG.
       300-PRINT-REPORT-FOOTER.
           MOVE "RUN DATE (YYYYMMDD)"    TO WS-RPT-FOOTER-NAME.
           MOVE WS-CURRENT-DATE-RAW      TO WS-RPT-FOOTER-COUNT.
           WRITE WS-REPORT-LINE-OUT FROM WS-REPORT-FOOTER-LINE
               AFTER ADVANCING 2 LINES.
           MOVE "BRANCHES PROCESSED"     TO WS-RPT-FOOTER-NAME.
           MOVE WS-BRANCH-COUNT          TO WS-RPT-FOOTER-COUNT.
           WRITE WS-REPORT-LINE-OUT FROM WS-REPORT-FOOTER-LINE
               AFTER ADVANCING 1 LINE.
           MOVE "ARTICLES REJECTED"      TO WS-RPT-FOOTER-NAME.
           MOVE WS-ARTICLES-REJECTED     TO WS-RPT-FOOTER-COUNT.
           WRITE WS-REPORT-LINE-OUT FROM WS-REPORT-FOOTER-LINE
               AFTER ADVANCING 1 LINE.
      *
      *-----------------------------------------------------------------
      * Rewrites both catalog files from the final table contents and
      * closes down the run.
      *-----------------------------------------------------------------
       200-TERMINATE-BATCH.
           PERFORM 300-OPEN-OUTPUT-FILES.
           PERFORM 300-REWRITE-ARTICLE-FILE.
           PERFORM 300-REWRITE-REORDER-FILE.
           PERFORM 300-CLOSE-OUTPUT-FILES.
           DISPLAY "REORDER-BATCH: RUN COMPLETE.".
      *
       300-OPEN-OUTPUT-FILES.
           OPEN OUTPUT ARTICLE-FILE
                OUTPUT REORDER-FILE.
      *
       300-CLOSE-OUTPUT-FILES.
           CLOSE ARTICLE-FILE
                 REORDER-FILE
                 REORDER-REPORT.
      *
       300-REWRITE-ARTICLE-FILE.
           PERFORM 400-WRITE-ONE-ARTICLE
               VARYING WS-ART-NDX FROM 1 BY 1
               UNTIL WS-ART-NDX > WS-ARTICLE-COUNT.
      *
       400-WRITE-ONE-ARTICLE.
           MOVE SPACES                     TO ARTICLE-MASTER-RECORD.
           MOVE WS-ATE-BRANCH (WS-ART-NDX)       TO WS-ART-BRANCH.
           MOVE WS-ATE-ARTICLE-ID (WS-ART-NDX)   TO WS-ART-ARTICLE-ID.
           MOVE WS-ATE-NAME (WS-ART-NDX)         TO WS-ART-NAME.
           MOVE WS-ATE-PRICE (WS-ART-NDX)        TO WS-ART-PRICE.
           MOVE WS-ATE-MIN-STOCK (WS-ART-NDX)    TO WS-ART-MIN-STOCK.
           MOVE WS-ATE-STOCK (WS-ART-NDX)        TO WS-ART-STOCK.
           MOVE WS-ATE-RESERVED (WS-ART-NDX)     TO WS-ART-RESERVED.
           WRITE ARTICLE-MASTER-RECORD.
      *
       300-REWRITE-REORDER-FILE.
           PERFORM 400-WRITE-ONE-REORDER
               VARYING WS-ROR-NDX FROM 1 BY 1
               UNTIL WS-ROR-NDX > WS-REORDER-COUNT.
      *
       400-WRITE-ONE-REORDER.
           MOVE SPACES                     TO REORDER-LEDGER-RECORD.
           MOVE WS-RTE-BRANCH (WS-ROR-NDX)       TO WS-ROR-BRANCH.
           MOVE WS-RTE-REORDER-ID (WS-ROR-NDX)   TO WS-ROR-REORDER-ID.
           MOVE WS-RTE-ARTICLE-ID (WS-ROR-NDX)   TO WS-ROR-ARTICLE-ID.
           MOVE WS-RTE-QUANTITY (WS-ROR-NDX)     TO WS-ROR-QUANTITY.
           MOVE WS-RTE-STATUS (WS-ROR-NDX)       TO WS-ROR-STATUS.
           WRITE REORDER-LEDGER-RECORD.
