      ******************************************************************
      * LOGEVENT.CPY
      *
      * SHAPE OF AN OPERATIONAL LOG MESSAGE, AS PUT OUT ON THE HOUSE
      * MESSAGE QUEUE BY THE ON-LINE SERVICES.  THE REORDER BATCH
      * DRIVER HAS NO QUEUE CONNECTION OF ITS OWN -- WHEN IT NEEDS TO
      * TELL THE OPERATOR SOMETHING, IT MOVES THE TEXT INTO
      * WS-LOG-MESSAGE AND DISPLAYS THE GROUP TO SYSOUT (SEE
      * 400-DISPLAY-LOG-EVENT).  LAYOUT KEPT HERE SO A FUTURE QUEUE
      * WRITER FOR BATCH JOBS CAN COPY THE SAME SHAPE THE ON-LINE SIDE
      * USES.
      *
      *-----------------------------------------------------------------
      * CHANGE LOG
      *-----------------------------------------------------------------
      * 1995-02-27 DLC  INITIAL LAYOUT, MIRRORS THE ON-LINE LOG EVENT
      *                 USED BY THE ORDER-ENTRY MONITOR.
      *-----------------------------------------------------------------
       01  LOG-EVENT-RECORD.
           05  WS-LOG-LEVEL                PIC X(08).
               88  WS-LOG-LEVEL-INFO                VALUE "INFO".
               88  WS-LOG-LEVEL-ERROR               VALUE "ERROR".
           05  WS-LOG-SOURCE               PIC X(30).
           05  WS-LOG-MESSAGE              PIC X(200).
           05  FILLER                      PIC X(10).
