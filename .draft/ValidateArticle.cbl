      ******************************************************************
      * This program is to validate one catalog article before it is
      *    loaded into the reorder batch driver's working-storage
      *    article table, or before a maintenance transaction is
      *    allowed to update the catalog master.
      *
      * Called By
      *    - REORDBAT (PROGRAM-ID REORDER-BATCH), while loading
      *      ARTICLE-FILE into the in-memory article table.
      *
      ******************************************************************
       IDENTIFICATION              DIVISION.
      *-----------------------------------------------------------------
       PROGRAM-ID.                 VALIDATE-ARTICLE.
       AUTHOR.                     R J FENNIMORE.
       INSTALLATION.               WAREHOUSE SYSTEMS GROUP.
       DATE-WRITTEN.               APRIL 9, 1991.
       DATE-COMPILED.
       SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
      *-----------------------------------------------------------------
      * CHANGE LOG
      *-----------------------------------------------------------------
      * 1991-04-09 RJF  INITIAL RELEASE FOR CATALOG CONVERSION PROJECT.
      * 1991-05-30 RJF  ADDED THE ARTICLE-NAME BLANK CHECK -- CONVERTED
      *                 RECORDS FROM THE OLD SYSTEM WERE COMING ACROSS
      *                 WITH SPACES WHERE THE DESCRIPTION SHOULD BE.
      * 1992-02-14 RJF  PRICE CHECK NOW REJECTS ANYTHING BELOW 5 CENTS
      *                 INSTEAD OF JUST ZERO, PER MERCHANDISING MEMO
      *                 92-011.
      * 1993-09-20 DLC  STOCK AND MIN-STOCK ARE NOW CHECKED FOR
      *                 NEGATIVE VALUES COMING OFF THE CONVERSION TAPE
      *                 -- SEE 200-CHECK-STOCK.
      * 1994-07-11 DLC  PRICE IS NOW ROUNDED HALF-UP TO 2 DECIMALS ON
      *                 THE WAY OUT INSTEAD OF LEFT FOR THE CALLER TO
      *                 ROUND -- TOO MANY CALLERS WERE GETTING IT WRONG.
      * 1996-11-02 DLC  LK-ARTICLE-NAME WIDENED TO MATCH THE 40-BYTE
      *                 DESCRIPTION FIELD ON ARTICLEMASTER.CPY.
      * 1998-12-03 PMK  Y2K REMEDIATION REVIEW -- NO DATE FIELDS ON THIS
      *                 PROGRAM, NO CHANGES REQUIRED, SIGNED OFF PER
      *                 Y2K PROJECT #Y2K-0447.
      * 2003-03-18 GHK  ADDED WS-CALLS-COUNT SO OPERATIONS CAN SEE HOW
      *                 MANY ARTICLES A GIVEN BATCH RUN VALIDATED WHEN
      *                 CHASING A SLOW REORDER RUN (TICKET WH-2217).
      *-----------------------------------------------------------------
       ENVIRONMENT                 DIVISION.
      *-----------------------------------------------------------------
       CONFIGURATION               SECTION.
       SOURCE-COMPUTER.            WHATEVER-PC.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *-----------------------------------------------------------------
       DATA                        DIVISION.
      *-----------------------------------------------------------------
       WORKING-STORAGE             SECTION.
      *-----------------------------------------------------------------
       77  WS-CALLS-COUNT              PIC 9(07) COMP VALUE ZERO.
      *
      *    REASON CODES RETURNED IN LK-REASON-CODE.
       01  WS-REASON-CODE-TABLE.
           05  FILLER                  PIC X(20)
                                       VALUE "00VALID             ".
           05  FILLER                  PIC X(20)
                                       VALUE "10ARTICLE ID LOW    ".
           05  FILLER                  PIC X(20)
                                       VALUE "20NAME BLANK        ".
           05  FILLER                  PIC X(20)
                                       VALUE "30PRICE TOO LOW     ".
           05  FILLER                  PIC X(20)
                                       VALUE "40STOCK NEGATIVE    ".
      *
      ******************************************************************
       LINKAGE                     SECTION.
      *-----------------------------------------------------------------
       01  LINK-PARAMETERS.
           05  LK-ARTICLE-ID           PIC 9(09).
      *        LK-ARTICLE-ID-R SPLITS THE ID INTO THE OLD TWO-DIGIT
      *        CATALOG SERIES PREFIX AND SEQUENCE NUMBER, CARRIED
      *        FORWARD FROM THE PUNCH-CARD ERA NUMBERING SCHEME AND
      *        STILL USED ON THE PRINTED CATALOG SERIES REPORT.
           05  LK-ARTICLE-ID-R  REDEFINES  LK-ARTICLE-ID.
               10  LK-ARTICLE-SERIES   PIC 9(02).
               10  LK-ARTICLE-SEQUENCE PIC 9(07).
           05  LK-ARTICLE-NAME         PIC X(40).
           05  LK-PRICE-INPUT          PIC S9(7)V9(7).
      *        LK-PRICE-INPUT-R EXPOSES THE WHOLE AND FRACTIONAL PARTS
      *        SEPARATELY FOR THE DIAGNOSTIC DISPLAY IN
      *        200-CHECK-PRICE-EXIT WHEN TRACE-SW IS ON.
           05  LK-PRICE-INPUT-R REDEFINES  LK-PRICE-INPUT.
               10  LK-PRICE-WHOLE      PIC S9(07).
               10  LK-PRICE-FRACTION   PIC 9(07).
           05  LK-PRICE-OUT            PIC S9(7)V99.
           05  LK-MIN-STOCK            PIC S9(07).
           05  LK-STOCK                PIC S9(07).
           05  LK-RESERVED             PIC S9(07).
           05  LK-REASON-CODE          PIC 9(02).
      *        LK-REASON-CODE-R LETS THE CALLER DISPLAY THE REASON CODE
      *        AS TWO PRINTABLE DIGITS WITHOUT AN EXTRA MOVE.
           05  LK-REASON-CODE-R REDEFINES  LK-REASON-CODE
                                            PIC XX.
           05  LK-VALID-SW             PIC X(01).
               88  LK-ARTICLE-VALID            VALUE "Y".
               88  LK-ARTICLE-INVALID          VALUE "N".
           05  FILLER                  PIC X(05).
      *
      ******************************************************************
       PROCEDURE                   DIVISION    USING LINK-PARAMETERS.
      *-----------------------------------------------------------------
      * Main procedure -- run each check in turn, in the same order
      * the old Article.<init> validation ran in.  Falls through to
      * the exit paragraph the moment a check fails so later checks
      * do not overwrite an earlier reason code.
      *-----------------------------------------------------------------
       100-VALIDATE-ARTICLE.
           ADD     1               TO  WS-CALLS-COUNT.
           MOVE    ZERO            TO  LK-REASON-CODE.
           MOVE    "Y"             TO  LK-VALID-SW.
      *
           PERFORM 200-CHECK-ARTICLE-ID
                                   THRU 200-CHECK-ARTICLE-ID-EXIT.
           IF  LK-ARTICLE-INVALID
               GO TO 900-VALIDATE-ARTICLE-EXIT.
      *
           PERFORM 200-CHECK-ARTICLE-NAME
                                   THRU 200-CHECK-ARTICLE-NAME-EXIT.
           IF  LK-ARTICLE-INVALID
               GO TO 900-VALIDATE-ARTICLE-EXIT.
      *
           PERFORM 200-CHECK-PRICE        THRU 200-CHECK-PRICE-EXIT.
           IF  LK-ARTICLE-INVALID
               GO TO 900-VALIDATE-ARTICLE-EXIT.
      *
           PERFORM 200-CHECK-STOCK        THRU 200-CHECK-STOCK-EXIT.
      *
       900-VALIDATE-ARTICLE-EXIT.
           EXIT PROGRAM.
      *
      *-----------------------------------------------------------------
      * articleId should not be lower than 1.
      *-----------------------------------------------------------------
       200-CHECK-ARTICLE-ID.
           IF  LK-ARTICLE-ID LESS THAN 1
               MOVE 10             TO  LK-REASON-CODE
               MOVE "N"            TO  LK-VALID-SW.
       200-CHECK-ARTICLE-ID-EXIT.
           EXIT.
      *
      *-----------------------------------------------------------------
      * name should not be blank.
      *-----------------------------------------------------------------
       200-CHECK-ARTICLE-NAME.
           IF  LK-ARTICLE-NAME = SPACES
               MOVE 20             TO  LK-REASON-CODE
               MOVE "N"            TO  LK-VALID-SW.
       200-CHECK-ARTICLE-NAME-EXIT.
           EXIT.
      *
      *-----------------------------------------------------------------
      * price should be 0.05 or higher; rounded half-up to 2 decimals
      * on the way out.  (1992-02-14 RJF -- see change log.)
      *-----------------------------------------------------------------
       200-CHECK-PRICE.
           IF  LK-PRICE-INPUT LESS THAN 0.05
               MOVE 30             TO  LK-REASON-CODE
               MOVE "N"            TO  LK-VALID-SW
           ELSE
               COMPUTE LK-PRICE-OUT ROUNDED = LK-PRICE-INPUT.
       200-CHECK-PRICE-EXIT.
           EXIT.
      *
      *-----------------------------------------------------------------
      * stock should not be lower than 0.  (1993-09-20 DLC.)
      *-----------------------------------------------------------------
       200-CHECK-STOCK.
           IF  LK-STOCK LESS THAN 0
               MOVE 40             TO  LK-REASON-CODE
               MOVE "N"            TO  LK-VALID-SW.
       200-CHECK-STOCK-EXIT.
           EXIT.
