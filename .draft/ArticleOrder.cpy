      ******************************************************************
      * ARTICLEORDER.CPY
      *
      * PUBLISHED VIEW OF AN ARTICLE, AS CARRIED ON AN ORDER
      * CONFIRMATION SENT TO THE ORDER-ENTRY SUBSYSTEM.  NOTE THIS IS
      * DELIBERATELY NARROWER THAN ARTICLEMASTER.CPY -- WS-ART-MIN-STOCK
      * AND WS-ART-RESERVED ARE CATALOG-INTERNAL AND NEVER LEAVE THE
      * WAREHOUSE SYSTEM ON THIS LAYOUT.  THE REORDER BATCH DRIVER
      * DOES NOT ITSELF PUBLISH THIS RECORD (THAT IS DONE BY THE
      * ORDER-ENTRY MESSAGE PUBLISHER, A SEPARATE PROGRAM NOT IN THIS
      * LOAD LIBRARY) -- IT IS COPIED HERE SO THE TWO SHARE ONE
      * DEFINITION OF THE OUTWARD-FACING ARTICLE SHAPE.
      *
      *-----------------------------------------------------------------
      * CHANGE LOG
      *-----------------------------------------------------------------
      * 1993-09-14 RJF  INITIAL LAYOUT, SPLIT OFF ARTICLEMASTER.CPY WHEN
      *                 WS-ART-RESERVED WAS ADDED SO THE PUBLISHED VIEW
      *                 WOULD NOT PICK IT UP BY ACCIDENT.
      *-----------------------------------------------------------------
       01  ARTICLE-ORDER-RECORD.
           05  WS-AOR-ARTICLE-ID           PIC 9(09).
           05  WS-AOR-ARTICLE-NAME         PIC X(40).
           05  WS-AOR-PRICE                PIC S9(7)V99.
           05  FILLER                      PIC X(09).
