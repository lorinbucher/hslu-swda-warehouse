      ******************************************************************
      * REORDERLEDGER.CPY
      *
      * REORDER LEDGER RECORD -- ONE ENTRY PER REORDER REQUEST RAISED
      * AGAINST A BRANCH'S CATALOG.  STATUS CYCLES NEW -> WAITING ->
      * DELIVERED -> COMPLETED AS THE REORDER BATCH DRIVER AND THE
      * (OUT OF SCOPE HERE) SUPPLIER RECEIVING SUBSYSTEM WORK IT.
      *
      * FILE IS HELD LINE SEQUENTIAL, SORTED ASCENDING BY WS-ROR-BRANCH
      * THEN WS-ROR-REORDER-ID.  AS WITH ARTICLEMASTER.CPY, THERE IS NO
      * INDEXED ACCESS METHOD BEHIND THIS FILE -- THE BATCH DRIVER
      * LOADS IT INTO A WORKING-STORAGE TABLE FOR THE DURATION OF ONE
      * RUN AND REWRITES THE WHOLE FILE AT THE END OF THE RUN.
      *
      *-----------------------------------------------------------------
      * CHANGE LOG
      *-----------------------------------------------------------------
      * 1991-04-08 RJF  INITIAL LAYOUT FOR CATALOG CONVERSION PROJECT.
      * 1994-06-21 DLC  WS-ROR-STATUS WIDENED FROM 8 TO 10 BYTES TO
      *                 HOLD "COMPLETED" WITHOUT TRUNCATION.
      * 1998-11-30 PMK  Y2K REMEDIATION -- NO DATE FIELDS ON THIS
      *                 RECORD, LAYOUT UNCHANGED, REVIEWED AND SIGNED
      *                 OFF PER Y2K PROJECT #Y2K-0447.
      *-----------------------------------------------------------------
       01  REORDER-LEDGER-RECORD.
           05  WS-ROR-KEY.
               10  WS-ROR-BRANCH           PIC 9(09).
               10  WS-ROR-REORDER-ID       PIC 9(09).
           05  WS-ROR-ARTICLE-ID           PIC 9(09).
           05  WS-ROR-QUANTITY             PIC 9(07).
           05  WS-ROR-STATUS               PIC X(10).
               88  WS-ROR-NEW                       VALUE "NEW".
               88  WS-ROR-WAITING                   VALUE "WAITING".
               88  WS-ROR-DELIVERED                 VALUE "DELIVERED".
               88  WS-ROR-COMPLETED                 VALUE "COMPLETED".
      *        WS-ROR-STATUS-R LETS A CALLER TEST JUST THE LEADING
      *        LETTER OF THE STATUS WITHOUT A FULL COMPARE -- KEPT
      *        HERE FOR THE SAME REASON AS LK-STATUS-R ON
      *        VALIDATEDELIVERY.CBL, WHICH THIS FIELD MIRRORS.
           05  WS-ROR-STATUS-R  REDEFINES  WS-ROR-STATUS.
               10  WS-ROR-STATUS-1ST-CHAR  PIC X(01).
               10  WS-ROR-STATUS-REST      PIC X(09).
           05  FILLER                      PIC X(08).
